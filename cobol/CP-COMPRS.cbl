000100******************************************************************
000200*    CP-COMPRS                                                  *
000300******************************************************************
000400*    LAYOUT  ARCHIVO  DDCOMPR  (RESULTADO CHEQUEO COMPLETITUD)   *
000500*    LARGO 101 BYTES - UN REGISTRO POR CUENTA DEL BALANCE        *
000600******************************************************************
000700*    79100 M.RIVADAVIA  ALTA COPY ORIGINAL JET                   JET0100
000800******************************************************************
000900 01  WS-REG-COMPRS.
001000     03  CPR-CUENTA              PIC X(10)      VALUE SPACES.
001100     03  CPR-SALDO-APERT         PIC S9(11)V99  VALUE ZEROS.
001200     03  CPR-TOT-DEBITOS         PIC S9(11)V99  VALUE ZEROS.
001300     03  CPR-TOT-CREDITOS        PIC S9(11)V99  VALUE ZEROS.
001400     03  CPR-SALDO-ESPERADO      PIC S9(11)V99  VALUE ZEROS.
001500     03  CPR-SALDO-CIERRE        PIC S9(11)V99  VALUE ZEROS.
001600     03  CPR-DIFERENCIA          PIC S9(11)V99  VALUE ZEROS.
001700*        RESERVADO PARA USO FUTURO DEL AREA DE AUDITORIA
001800     03  FILLER                  PIC X(13)      VALUE SPACES.
