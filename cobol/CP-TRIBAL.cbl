000100******************************************************************
000200*    CP-TRIBAL                                                  *
000300******************************************************************
000400*    LAYOUT  ARCHIVO  DDTRIBA  (BALANCE DE SUMAS Y SALDOS)       *
000500*    LARGO 40 BYTES - UN REGISTRO POR CUENTA CONTABLE            *
000600******************************************************************
000700*    79100 M.RIVADAVIA  ALTA COPY ORIGINAL JET                   JET0100
000800******************************************************************
000900 01  WS-REG-TRIBAL.
001000*        POSICION RELATIVA (01:10) CUENTA CONTABLE
001100     03  TRB-CUENTA              PIC X(10)      VALUE SPACES.
001200*        POSICION RELATIVA (11:13) SALDO DE APERTURA DEL PERIODO
001300     03  TRB-SALDO-APERT         PIC S9(11)V99  VALUE ZEROS.
001400*        POSICION RELATIVA (24:13) SALDO DE CIERRE DEL PERIODO
001500     03  TRB-SALDO-CIERR         PIC S9(11)V99  VALUE ZEROS.
001600*        POSICION RELATIVA (37:4) RESERVADO PARA USO FUTURO
001700     03  FILLER                  PIC X(04)      VALUE SPACES.
