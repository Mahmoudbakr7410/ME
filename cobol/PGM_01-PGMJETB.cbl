000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMJETB.
000300 AUTHOR. M RIVADAVIA.
000400 INSTALLATION. MAHAM PROFESSIONAL SERVICES - AUDITORIA.
000500 DATE-WRITTEN. 03/11/1986.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DE AUDITORIA.
000800******************************************************************
000900*    PRUEBA DE ASIENTOS CONTABLES (JET)                          *
001000*    ================================                           *
001100*    CORRIDA PRINCIPAL DE LA PRUEBA DE ASIENTOS DE DIARIO (JET)  *
001200*    PARA UNA AUDITORIA DE ESTADOS CONTABLES.                    *
001300*                                                                *
001400*    - LEE PARAMETROS DE CORRIDA (DDPARMS), EL MAYOR (DDGLTRA)   *
001500*      Y EL BALANCE DE SUMAS Y SALDOS (DDTRIBA).                 *
001600*    - VALIDA Y CONVIERTE LOS ASIENTOS DEL MAYOR.                *
001700*    - VERIFICA COMPLETITUD: APERTURA + DEBITOS - CREDITOS       *
001800*      DEBE RECONCILIAR CONTRA EL SALDO DE CIERRE DEL BALANCE.   *
001900*    - ARMA EL BALANCE DE SUMAS Y SALDOS MENSUAL.                 *
002000*    - DETECTA CUENTAS DE POCO USO (POCOS MOVIMIENTOS).          *
002100*    - SI LA COMPLETITUD APROBO, CORRE LAS 8 PRUEBAS DE ALTO     *
002200*      RIESGO SOBRE CADA ASIENTO ACEPTADO.                       *
002300*    - EMITE EL INFORME DE AUDITORIA (DDAUDIT).                  *
002400******************************************************************
002500*    HISTORIAL DE CAMBIOS                                        *
002600*    ----------------------------------------------------------- *
002700*    FECHA      AUTOR        PEDIDO     DESCRIPCION               *
002800*    ----------------------------------------------------------- *
002900*    03/11/1986 MRIVADAVIA   JET-0001   ALTA PROGRAMA ORIGINAL    *
003000*    22/02/1987 MRIVADAVIA   JET-0006   AGREGA BALANCE MENSUAL    *
003100*    19/05/1988 HGOMEZ       JET-0015   AGREGA POCO USO CUENTAS   *
003200*    14/06/1989 MRIVADAVIA   JET-0033   AGREGA PRUEBAS ALTO RIESGO*
003300*    03/02/1990 HGOMEZ       JET-0041   AGREGA FERIADOS Y CIERRE  *
003400*    21/01/1991 HGOMEZ       JET-0058   AJUSTE TOLERANCIA 5.00    *
003500*    30/10/1992 CDELUCA      JET-0066   AGREGA PATRON 99999       *
003600*    09/09/1993 HGOMEZ       JET-0071   AGREGA PALABRAS CLAVE     *
003700*    17/03/1995 CDELUCA      JET-0090   CORRIGE CORTE DE CATEGORIA*
003800*    05/12/1996 CDELUCA      JET-0104   AMPLIA TABLA DE CUENTAS   *
003900*    11/08/1998 RPEREZ       JET-0119   REVISION PRE-Y2K          *
004000*    23/01/1999 RPEREZ       JET-0122   PASA FECHAS A 4 DIG ANIO  *
004100*    30/06/1999 RPEREZ       JET-0125   CONFIRMADO OK PARA AÑO2000*
004200*    14/02/2001 SLOPEZ       JET-0140   ESTANDARIZA ENCABEZADO    *
004300*    19/07/2004 SLOPEZ       JET-0162   AGREGA UMBRAL AUTORIZACION*
004400*    11/11/2006 SLOPEZ       JET-0180   CORRIGE REDONDEO EXACTO   *
004500*    02/05/2008 JTORRES      JET-0201   REESCRITURA COMPLETA JET  *
004600*    14/01/2009 JTORRES      JET-0205   CALL A PGMJEFEC P/FECHAS  *
004700*    26/10/2011 JTORRES      JET-0233   AGREGA USUARIOS NO AUTORIZ*
004800*    30/08/2013 JTORRES      JET-0248   ORDENA BALANCE MENSUAL    *
004900*    08/03/2015 ABENITEZ     JET-0260   AJUSTA CORTE POR CATEGORIA*
005000*    13/09/2019 ABENITEZ     JET-0288   REVISION FINAL DE CAMPO   *
005100*    21/01/2022 NVERA        JET-0301   AMPLIA TABLA CUENTA 500   *
005200*    09/06/2024 NVERA        JET-0318   CORRIGE SEGUNDA PASADA GL *
005300******************************************************************
005400
005500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300
006400     SELECT GLTRAN  ASSIGN DDGLTRA
006500            FILE STATUS IS FS-GLTRAN.
006600
006700     SELECT TRIBAL  ASSIGN DDTRIBA
006800            FILE STATUS IS FS-TRIBAL.
006900
007000     SELECT PARM    ASSIGN DDPARMS
007100            FILE STATUS IS FS-PARM.
007200
007300     SELECT COMPRS  ASSIGN DDCOMPR
007400            FILE STATUS IS FS-COMPR.
007500
007600     SELECT MONTB   ASSIGN DDMONTB
007700            FILE STATUS IS FS-MONTB.
007800
007900     SELECT FLAGED  ASSIGN DDFLAGD
008000            FILE STATUS IS FS-FLAGD.
008100
008200     SELECT AUDIT   ASSIGN DDAUDIT
008300            FILE STATUS IS FS-AUDIT.
008400
008500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008600 DATA DIVISION.
008700 FILE SECTION.
008800
008900 FD  GLTRAN
009000     BLOCK CONTAINS 0 RECORDS
009100     RECORDING MODE IS F.
009200 01  REG-GLTRAN            PIC X(120).
009300
009400 FD  TRIBAL
009500     BLOCK CONTAINS 0 RECORDS
009600     RECORDING MODE IS F.
009700 01  REG-TRIBAL            PIC X(40).
009800
009900 FD  PARM
010000     BLOCK CONTAINS 0 RECORDS
010100     RECORDING MODE IS F.
010200 01  REG-PARM              PIC X(80).
010300
010400 FD  COMPRS
010500     BLOCK CONTAINS 0 RECORDS
010600     RECORDING MODE IS F.
010700 01  REG-COMPRS            PIC X(101).
010800
010900 FD  MONTB
011000     BLOCK CONTAINS 0 RECORDS
011100     RECORDING MODE IS F.
011200 01  REG-MONTB             PIC X(58).
011300
011400 FD  FLAGED
011500     BLOCK CONTAINS 0 RECORDS
011600     RECORDING MODE IS F.
011700 01  REG-FLAGED            PIC X(86).
011800
011900 FD  AUDIT
012000     BLOCK CONTAINS 0 RECORDS
012100     RECORDING MODE IS F.
012200 01  REG-AUDIT             PIC X(132).
012300
012400 WORKING-STORAGE SECTION.
012500*=========================*
012600 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
012610
012620*----------- LAYOUTS DE REGISTRO (COPY MEMBERS DEL JET) -----------
012630     COPY CP-GLTRAN.
012640     COPY CP-TRIBAL.
012650     COPY CP-PARMS.
012660     COPY CP-COMPRS.
012670     COPY CP-MONTB.
012680     COPY CP-FLAGED.
012700
012800*----------- STATUS DE ARCHIVOS ----------------------------------
012900 77  FS-GLTRAN               PIC XX       VALUE SPACES.
013000 77  FS-TRIBAL               PIC XX       VALUE SPACES.
013100 77  FS-PARM                 PIC XX       VALUE SPACES.
013200 77  FS-COMPR                PIC XX       VALUE SPACES.
013300 77  FS-MONTB                PIC XX       VALUE SPACES.
013400 77  FS-FLAGD                PIC XX       VALUE SPACES.
013500 77  FS-AUDIT                PIC XX       VALUE SPACES.
013600
013700 77  WS-STATUS-GLTRAN        PIC X        VALUE 'N'.
013800     88  WS-FIN-GLTRAN                    VALUE 'Y'.
013900     88  WS-NO-FIN-GLTRAN                 VALUE 'N'.
014000
014100 77  WS-STATUS-TRIBAL        PIC X        VALUE 'N'.
014200     88  WS-FIN-TRIBAL                    VALUE 'Y'.
014300     88  WS-NO-FIN-TRIBAL                 VALUE 'N'.
014400
014500 77  WS-STATUS-PARM          PIC X        VALUE 'N'.
014600     88  WS-FIN-PARM                      VALUE 'Y'.
014700     88  WS-NO-FIN-PARM                   VALUE 'N'.
014800
014900*----------- CONSTANTES DE LA CORRIDA -----------------------------
015000 01  CT-CONSTANTES.
015100     03  CT-FIRMA            PIC X(36)    VALUE
015200             'MAHAM FOR PROFESSIONAL SERVICES'.
015300     03  CT-TOLERANCIA-PASE  PIC S9(5)V99 VALUE 5.00.
015400     03  CT-TOLERANCIA-DISC  PIC S9(5)V99 VALUE 0.01.
015500     03  CT-FACTOR-90PCT     PIC 9V999    VALUE 0.900.
015600     03  CT-CAT-1            PIC X(30)    VALUE
015700             'PUBLIC HOLIDAYS'.
015800     03  CT-CAT-2            PIC X(30)    VALUE
015900             'ROUNDED NUMBERS'.
016000     03  CT-CAT-3            PIC X(30)    VALUE
016100             'UNAUTHORIZED USERS'.
016200     03  CT-CAT-4            PIC X(30)    VALUE
016300             'POST-CLOSING ENTRIES'.
016400     03  CT-CAT-5            PIC X(30)    VALUE
016500             'BELOW AUTHORIZATION THRESHOLD'.
016600     03  CT-CAT-6            PIC X(30)    VALUE
016700             '99999 PATTERN'.
016800     03  CT-CAT-7            PIC X(30)    VALUE
016900             'SUSPICIOUS KEYWORDS'.
017000     03  CT-CAT-8            PIC X(30)    VALUE
017100             'SELDOMLY USED ACCOUNTS'.
017150     03  FILLER              PIC X(10)    VALUE SPACES.
017200
017300*----------- PARAMETROS DE ENCABEZADO Y UMBRALES ------------------
017400 01  WS-PAR-HDR.
017500     03  WS-PAR-CLIENTE      PIC X(30)     VALUE SPACES.
017600     03  WS-PAR-ANIO         PIC 9(04)     VALUE ZEROS.
017700     03  WS-PAR-UMB-REDONDEO PIC 9(07)V99  VALUE 100.00.
017800     03  WS-PAR-UMB-AUTORIZ  PIC 9(09)V99  VALUE 10000.00.
017900     03  WS-PAR-UMB-POCOUSO  PIC 9(03)     VALUE 5.
018000     03  WS-PAR-FECHA-CIERRE PIC 9(08)     VALUE ZEROS.
018100     03  WS-PAR-SW.
018200         05  WS-PAR-SW-ELEM  PIC X(01) OCCURS 8 VALUE 'N'.
018210     03  FILLER              PIC X(05)     VALUE SPACES.
018300*        SUBINDICES FIJOS DE WS-PAR-SW-ELEM, UNO POR PRUEBA
018400 01  WS-IX-SW-FERIADOS       PIC 9         VALUE 1.
018500 01  WS-IX-SW-REDONDEO       PIC 9         VALUE 2.
018600 01  WS-IX-SW-NOAUTORIZ      PIC 9         VALUE 3.
018700 01  WS-IX-SW-POSTCIERRE     PIC 9         VALUE 4.
018800 01  WS-IX-SW-UMBRALAUT      PIC 9         VALUE 5.
018900 01  WS-IX-SW-PATRON99       PIC 9         VALUE 6.
019000 01  WS-IX-SW-PALABRACLV     PIC 9         VALUE 7.
019100 01  WS-IX-SW-POCOUSO        PIC 9         VALUE 8.
019200
019300*----------- TABLA DE FERIADOS (HASTA 20) --------------------------
019400 01  WS-TAB-FERIADO.
019500     03  WS-FER-FECHA        PIC 9(08) OCCURS 20 VALUE ZEROS.
019510     03  FILLER              PIC X(04)     VALUE SPACES.
019600 77  WS-FER-CANT             PIC 9(02) COMP VALUE ZEROS.
019700 77  WS-FER-MAX              PIC 9(02) COMP VALUE 20.
019800
019900*----------- TABLA DE USUARIOS AUTORIZADOS (HASTA 20) --------------
020000 01  WS-TAB-USUARIO.
020100     03  WS-USR-ID           PIC X(20) OCCURS 20 VALUE SPACES.
020110     03  FILLER              PIC X(04)     VALUE SPACES.
020200 77  WS-USR-CANT             PIC 9(02) COMP VALUE ZEROS.
020300 77  WS-USR-MAX              PIC 9(02) COMP VALUE 20.
020400
020500*----------- TABLA DE PALABRAS CLAVE SOSPECHOSAS (HASTA 10) --------
020600 01  WS-TAB-PALABRA.
020700     03  WS-KEY-PALABRA      PIC X(20) OCCURS 10 VALUE SPACES.
020710     03  FILLER              PIC X(04)     VALUE SPACES.
020800 77  WS-KEY-CANT             PIC 9(02) COMP VALUE ZEROS.
020900 77  WS-KEY-MAX              PIC 9(02) COMP VALUE 10.
021000
021100*----------- TABLA DE CUENTAS (BALANCE + ACUMULADORES DEL MAYOR) --
021200 01  WS-TAB-CUENTA.
021300     03  WS-CTA-ELEM OCCURS 500.
021400         05  WS-CTA-NUMERO       PIC X(10)      VALUE SPACES.
021500         05  WS-CTA-EN-BALANCE   PIC X(01)      VALUE 'N'.
021600             88  WS-CTA-ESTA-EN-BALANCE         VALUE 'Y'.
021700         05  WS-CTA-ES-POCOUSO   PIC X(01)      VALUE 'N'.
021800             88  WS-CTA-ESTA-POCOUSO            VALUE 'Y'.
021900         05  WS-CTA-SALDO-APERT  PIC S9(11)V99  USAGE COMP-3
022000                                                VALUE ZEROS.
022100         05  WS-CTA-SALDO-CIERR  PIC S9(11)V99  USAGE COMP-3
022200                                                VALUE ZEROS.
022300         05  WS-CTA-TOT-DEBITOS  PIC S9(11)V99  USAGE COMP-3
022400                                                VALUE ZEROS.
022500         05  WS-CTA-TOT-CREDITOS PIC S9(11)V99  USAGE COMP-3
022600                                                VALUE ZEROS.
022700         05  WS-CTA-CANT-TXN     PIC 9(07)      USAGE COMP
022800                                                VALUE ZEROS.
022850         05  FILLER              PIC X(04)      VALUE SPACES.
022900 77  WS-CTA-CANT             PIC 9(04) COMP VALUE ZEROS.
023000 77  WS-CTA-MAX              PIC 9(04) COMP VALUE 500.
023100 77  WS-IX-CTA               PIC 9(04) COMP VALUE ZEROS.
023200
023300*----------- TABLA DE BALANCE MENSUAL (CUENTA / AAAAMM) ------------
023400 01  WS-TAB-MES.
023500     03  WS-MES-ELEM OCCURS 2000.
023600         05  WS-MES-CUENTA       PIC X(10)      VALUE SPACES.
023700         05  WS-MES-ANIO-MES     PIC 9(06)      VALUE ZEROS.
023800         05  WS-MES-TOT-DEBITOS  PIC S9(11)V99  USAGE COMP-3
023900                                                VALUE ZEROS.
024000         05  WS-MES-TOT-CREDITOS PIC S9(11)V99  USAGE COMP-3
024100                                                VALUE ZEROS.
024150         05  FILLER              PIC X(04)      VALUE SPACES.
024200 77  WS-MES-CANT             PIC 9(05) COMP VALUE ZEROS.
024300 77  WS-MES-MAX              PIC 9(05) COMP VALUE 2000.
024400 77  WS-IX-MES               PIC 9(05) COMP VALUE ZEROS.
024500
024600*----------- CONTADORES DE LECTURA DEL MAYOR ------------------------
024700 77  WS-GL-LEIDOS            PIC 9(07) USAGE COMP VALUE ZEROS.
024800 77  WS-GL-ACEPTADOS         PIC 9(07) USAGE COMP VALUE ZEROS.
024900 77  WS-GL-RECHAZADOS        PIC 9(07) USAGE COMP VALUE ZEROS.
025000
025100*----------- AREA DE VALIDACION DE UN ASIENTO ------------------------
025200 77  WS-ASIENTO-VALIDO       PIC X        VALUE 'S'.
025300     88  ASIENTO-ES-VALIDO                VALUE 'S'.
025400     88  ASIENTO-NO-VALIDO                VALUE 'N'.
025450
025460 77  WS-PATRON99-SW          PIC X        VALUE 'N'.
025470     88  WS-ENCONTRO-PATRON99             VALUE 'Y'.
025480     88  WS-NO-ENCONTRO-PATRON99          VALUE 'N'.
025500
026000*----------- RESULTADO DEL CHEQUEO DE COMPLETITUD (U2) --------------
026100 77  WS-MAX-DISCREPANCIA     PIC S9(11)V99 USAGE COMP-3
026200                                                VALUE ZEROS.
026300 77  WS-DISCREPANCIA         PIC S9(11)V99 USAGE COMP-3
026400                                                VALUE ZEROS.
026500 77  WS-DISCREP-ABS          PIC S9(11)V99 USAGE COMP-3
026600                                                VALUE ZEROS.
026700 77  WS-CANT-DISCREPANTES    PIC 9(05) USAGE COMP VALUE ZEROS.
026800 77  WS-COMPLETO-SW          PIC X        VALUE 'N'.
026900     88  WS-COMPLETO-OK                   VALUE 'Y'.
027000     88  WS-COMPLETO-NO-OK                VALUE 'N'.
027100
027200*----------- RESULTADO DE POCO USO (U3) ------------------------------
027300 77  WS-CANT-POCOUSO         PIC 9(05) USAGE COMP VALUE ZEROS.
027400
027500*----------- RESULTADO ALTO RIESGO (U5) -------------------------------
027600 77  WS-CANT-RIESGO-TOTAL    PIC 9(07) USAGE COMP VALUE ZEROS.
027700 01  WS-TAB-CANT-CATEG.
027800     03  WS-CANT-CATEG OCCURS 8 PIC 9(07) USAGE COMP VALUE ZEROS.
027900 77  WS-IX-CATEG             PIC 9        COMP VALUE ZEROS.
027910 77  WS-CATEG-NOMBRE         PIC X(30)    VALUE SPACES.
027920 77  WS-CATEG-ANTERIOR       PIC X(30)    VALUE SPACES.
027930 77  WS-CANT-CATEG-IMP       PIC 9(07)    USAGE COMP VALUE ZEROS.
027940
027950 77  WS-STATUS-FLAGD         PIC X        VALUE 'N'.
027960     88  WS-FIN-FLAGD                     VALUE 'Y'.
027970     88  WS-NO-FIN-FLAGD                  VALUE 'N'.
028000
028100 77  WS-REM-REDONDEO         PIC S9(11)V99 USAGE COMP-3
028200                                                VALUE ZEROS.
028300 77  WS-ENTERO-MONTO         PIC 9(11)     USAGE COMP VALUE ZEROS.
028400 77  WS-CENTAVOS-MONTO       PIC 9(02)     USAGE COMP VALUE ZEROS.
028500 77  WS-MONTO-A-PROBAR       PIC S9(11)V99 USAGE COMP-3
028600                                                VALUE ZEROS.
028700 77  WS-DESCRIP-MAYUS        PIC X(40)     VALUE SPACES.
028800 77  WS-PALABRA-MAYUS        PIC X(20)     VALUE SPACES.
028810 77  WS-KEY-TALLY            PIC 9(03) USAGE COMP VALUE ZEROS.
028820 77  WS-KEY-LEN              PIC 9(02) USAGE COMP VALUE ZEROS.
028830 77  WS-RESTO-DIEZ           PIC 9(02) USAGE COMP VALUE ZEROS.
028840*
028850 77  WS-PALABRACLV-SW        PIC X        VALUE 'N'.
028860     88  WS-ENCONTRO-PALABRACLV           VALUE 'Y'.
028870     88  WS-NO-ENCONTRO-PALABRACLV        VALUE 'N'.
028880*
028890 77  WS-PARAR-DESARME-SW     PIC X        VALUE 'N'.
028891     88  WS-PARAR-DESARME                 VALUE 'Y'.
028892     88  WS-SIGUE-DESARME                 VALUE 'N'.
028893*
028894 77  WS-USR-ENCONTR-SW       PIC X        VALUE 'N'.
028895     88  WS-USR-AUTORIZADO                VALUE 'Y'.
028896     88  WS-USR-NO-AUTORIZADO             VALUE 'N'.
028900
029000*----------- INDICES Y VARIABLES DE BUSQUEDA AUXILIARES ---------------
029100 77  WS-IX-AUX               PIC 9(04) COMP VALUE ZEROS.
029200 77  WS-IX-AUX2              PIC 9(05) COMP VALUE ZEROS.
029300 77  WS-ANIO-MES-GL          PIC 9(06)     VALUE ZEROS.
029400 01  WS-FECHA-DESGLOSE REDEFINES WS-ANIO-MES-GL.
029500     03  FILLER              PIC 9(06).
029600
029700*----------- SUBPROGRAMA DE VALIDACION DE FECHA (LINKAGE) -------------
029800 01  WS-LK-FECHA.
029900     03  LK-FECHA-AAAAMMDD   PIC 9(08)     VALUE ZEROS.
029950     03  FILLER              PIC X(04)     VALUE SPACES.
030000
030100*----------- FECHA Y USUARIO DE CORRIDA --------------------------------
030200 01  WS-FECHA-SISTEMA.
030300     03  WS-SIS-ANIO         PIC 9(04)     VALUE ZEROS.
030400     03  WS-SIS-MES          PIC 9(02)     VALUE ZEROS.
030500     03  WS-SIS-DIA          PIC 9(02)     VALUE ZEROS.
030600 01  WS-FECHA-SISTEMA-ED REDEFINES WS-FECHA-SISTEMA.
030700     03  WS-SIS-ANIO-ED      PIC 9(04).
030800     03  WS-SIS-MES-ED       PIC 9(02).
030900     03  WS-SIS-DIA-ED       PIC 9(02).
031000 77  WS-USUARIO-CORRIDA      PIC X(08)     VALUE SPACES.
031010 01  WS-USUARIO-CORRIDA-ED REDEFINES WS-USUARIO-CORRIDA.
031020     03  WS-USR-CORRIDA-INIC PIC X(03).
031030     03  FILLER              PIC X(05).
031100
031200*----------- LINEAS DE IMPRESION DEL INFORME (AUDITRPT, 132 COL) ------
031300 01  WS-LINEA-132            PIC X(132)    VALUE ALL '='.
031400 01  WS-LINEA-RAYA           PIC X(132)    VALUE ALL '-'.
031500 01  WS-LINEA-BLANCO         PIC X(132)    VALUE SPACES.
031600
031700 01  IMP-ENCABEZADO.
031800     03  FILLER              PIC X(46)     VALUE SPACES.
031900     03  IMP-ENC-FIRMA       PIC X(36)     VALUE SPACES.
032000     03  FILLER              PIC X(50)     VALUE SPACES.
032100
032200 01  IMP-ENC-CLIENTE.
032300     03  FILLER              PIC X(02)     VALUE SPACES.
032400     03  FILLER              PIC X(13)     VALUE 'CLIENTE     :'.
032500     03  IMP-ENC-CLI         PIC X(30)     VALUE SPACES.
032600     03  FILLER              PIC X(10)     VALUE SPACES.
032700     03  FILLER              PIC X(13)     VALUE 'ANIO AUDIT. :'.
032800     03  IMP-ENC-ANIO        PIC 9(04)     VALUE ZEROS.
032900     03  FILLER              PIC X(64)     VALUE SPACES.
033000
033100 01  IMP-ENC-FECHAS.
033200     03  FILLER              PIC X(02)     VALUE SPACES.
033300     03  FILLER              PIC X(13)     VALUE 'FECHA CORR. :'.
033400     03  IMP-ENC-FEC-AA      PIC 9(04)     VALUE ZEROS.
033500     03  FILLER              PIC X(01)     VALUE '-'.
033600     03  IMP-ENC-FEC-MM      PIC 9(02)     VALUE ZEROS.
033700     03  FILLER              PIC X(01)     VALUE '-'.
033800     03  IMP-ENC-FEC-DD      PIC 9(02)     VALUE ZEROS.
033900     03  FILLER              PIC X(06)     VALUE SPACES.
034000     03  FILLER              PIC X(13)     VALUE 'USUARIO     :'.
034100     03  IMP-ENC-USUARIO     PIC X(08)     VALUE SPACES.
034200     03  FILLER              PIC X(80)     VALUE SPACES.
034300
034400 01  IMP-CONCLUSION.
034500     03  FILLER              PIC X(02)     VALUE SPACES.
034600     03  IMP-CONCL-TEXTO     PIC X(120)    VALUE SPACES.
034700
034800 01  IMP-SUBTIT-S1.
034810     03  FILLER              PIC X(01)     VALUE '|'.
034820     03  FILLER              PIC X(01)     VALUE SPACES.
035000     03  FILLER              PIC X(10)     VALUE 'ACCOUNT   '.
035010     03  FILLER              PIC X(01)     VALUE '|'.
035020     03  FILLER              PIC X(16)     VALUE 'OPENING         '.
035110     03  FILLER              PIC X(01)     VALUE '|'.
035120     03  FILLER              PIC X(16)     VALUE 'DEBITS          '.
035210     03  FILLER              PIC X(01)     VALUE '|'.
035220     03  FILLER              PIC X(16)     VALUE 'CREDITS         '.
035310     03  FILLER              PIC X(01)     VALUE '|'.
035320     03  FILLER              PIC X(16)     VALUE 'EXPECTED        '.
035410     03  FILLER              PIC X(01)     VALUE '|'.
035420     03  FILLER              PIC X(16)     VALUE 'ENDING          '.
035510     03  FILLER              PIC X(01)     VALUE '|'.
035520     03  FILLER              PIC X(16)     VALUE 'DISCREPANCY     '.
035610     03  FILLER              PIC X(01)     VALUE '|'.
035700
035800 01  IMP-DET-S1.
035810     03  FILLER              PIC X(01)     VALUE '|'.
035820     03  FILLER              PIC X(01)     VALUE SPACES.
035900     03  IMP1-CUENTA         PIC X(10)     VALUE SPACES.
036000     03  FILLER              PIC X(01)     VALUE '|'.
036050     03  IMP1-APERTURA       PIC ZZZ,ZZZ,ZZ9.99-.
036060     03  FILLER              PIC X(01)     VALUE SPACES.
036200     03  FILLER              PIC X(01)     VALUE '|'.
036250     03  IMP1-DEBITOS        PIC ZZZ,ZZZ,ZZ9.99-.
036260     03  FILLER              PIC X(01)     VALUE SPACES.
036400     03  FILLER              PIC X(01)     VALUE '|'.
036450     03  IMP1-CREDITOS       PIC ZZZ,ZZZ,ZZ9.99-.
036460     03  FILLER              PIC X(01)     VALUE SPACES.
036600     03  FILLER              PIC X(01)     VALUE '|'.
036650     03  IMP1-ESPERADO       PIC ZZZ,ZZZ,ZZ9.99-.
036660     03  FILLER              PIC X(01)     VALUE SPACES.
036800     03  FILLER              PIC X(01)     VALUE '|'.
036850     03  IMP1-CIERRE         PIC ZZZ,ZZZ,ZZ9.99-.
036860     03  FILLER              PIC X(01)     VALUE SPACES.
037000     03  FILLER              PIC X(01)     VALUE '|'.
037050     03  IMP1-DIFERENCIA     PIC ZZZ,ZZZ,ZZ9.99-.
037090     03  FILLER              PIC X(01)     VALUE '|'.
037200
037300 01  IMP-CANT-DISCREP.
037400     03  FILLER              PIC X(02)     VALUE SPACES.
037500     03  FILLER              PIC X(28)     VALUE
037600             'DISCREPANT ACCOUNTS FOUND : '.
037700     03  IMP-CANT-DISCREP-N  PIC ZZZ,ZZ9.
037800
037900 01  IMP-CATEG-HDR.
038000     03  FILLER              PIC X(02)     VALUE SPACES.
038100     03  FILLER              PIC X(10)     VALUE 'CATEGORY: '.
038200     03  IMP-CATEG-NOM       PIC X(30)     VALUE SPACES.
038300     03  FILLER              PIC X(04)     VALUE SPACES.
038400     03  FILLER              PIC X(01)     VALUE '('.
038500     03  IMP-CATEG-CANT      PIC ZZ,ZZ9.
038600     03  FILLER              PIC X(09)     VALUE ' ENTRIES)'.
038700
038800 01  IMP-SUBTIT-S2.
038810     03  FILLER              PIC X(01)     VALUE '|'.
038820     03  FILLER              PIC X(01)     VALUE SPACES.
039000     03  FILLER              PIC X(10)     VALUE 'TRANS-ID  '.
039010     03  FILLER              PIC X(01)     VALUE '|'.
039020     03  FILLER              PIC X(10)     VALUE 'DATE      '.
039110     03  FILLER              PIC X(01)     VALUE '|'.
039120     03  FILLER              PIC X(10)     VALUE 'ACCOUNT   '.
039210     03  FILLER              PIC X(01)     VALUE '|'.
039220     03  FILLER              PIC X(16)     VALUE 'DEBIT           '.
039310     03  FILLER              PIC X(01)     VALUE '|'.
039320     03  FILLER              PIC X(16)     VALUE 'CREDIT          '.
039410     03  FILLER              PIC X(01)     VALUE '|'.
039500
040000 01  IMP-DET-S2.
040010     03  FILLER              PIC X(01)     VALUE '|'.
040020     03  FILLER              PIC X(01)     VALUE SPACES.
040100     03  IMP2-TRANSID        PIC X(10)     VALUE SPACES.
040150     03  FILLER              PIC X(01)     VALUE '|'.
040200     03  IMP2-FECHA          PIC 9(08)     VALUE ZEROS.
040250     03  FILLER              PIC X(01)     VALUE SPACES.
040260     03  FILLER              PIC X(01)     VALUE '|'.
040300     03  IMP2-CUENTA         PIC X(10)     VALUE SPACES.
040400     03  FILLER              PIC X(01)     VALUE '|'.
040500     03  IMP2-DEBITO         PIC ZZZ,ZZZ,ZZ9.99-.
040550     03  FILLER              PIC X(01)     VALUE SPACES.
040600     03  FILLER              PIC X(01)     VALUE '|'.
040700     03  IMP2-CREDITO        PIC ZZZ,ZZZ,ZZ9.99-.
040750     03  FILLER              PIC X(01)     VALUE SPACES.
040800     03  FILLER              PIC X(01)     VALUE '|'.
041000
041100 01  IMP-GRAN-TOTAL.
041200     03  FILLER              PIC X(02)     VALUE SPACES.
041300     03  FILLER              PIC X(28)     VALUE
041400             'TOTAL FLAGGED ENTRIES     : '.
041500     03  IMP-GRAN-TOTAL-N    PIC ZZZ,ZZ9.
041600
041700 01  IMP-SIN-RIESGO.
041800     03  FILLER              PIC X(02)     VALUE SPACES.
041900     03  FILLER              PIC X(32)     VALUE
042000             'NO HIGH-RISK ENTRIES FOUND'.
042100
042200 01  IMP-SUBTIT-S3.
042210     03  FILLER              PIC X(01)     VALUE '|'.
042220     03  FILLER              PIC X(01)     VALUE SPACES.
042400     03  FILLER              PIC X(10)     VALUE 'ACCOUNT   '.
042450     03  FILLER              PIC X(01)     VALUE '|'.
042500     03  FILLER              PIC X(11)     VALUE 'TXN-COUNT  '.
042550     03  FILLER              PIC X(01)     VALUE '|'.
042600
042700 01  IMP-DET-S3.
042710     03  FILLER              PIC X(01)     VALUE '|'.
042720     03  FILLER              PIC X(01)     VALUE SPACES.
042800     03  IMP3-CUENTA         PIC X(10)     VALUE SPACES.
042850     03  FILLER              PIC X(01)     VALUE '|'.
042900     03  FILLER              PIC X(02)     VALUE SPACES.
043000     03  IMP3-CANT-TXN       PIC ZZZ,ZZ9.
043050     03  FILLER              PIC X(02)     VALUE SPACES.
043060     03  FILLER              PIC X(01)     VALUE '|'.
043100
043200 01  IMP-TOT-S3.
043300     03  FILLER              PIC X(02)     VALUE SPACES.
043400     03  FILLER              PIC X(28)     VALUE
043500             'SELDOMLY USED ACCOUNTS    : '.
043600     03  IMP-TOT-S3-N        PIC ZZZ,ZZ9.
043700
043800 01  IMP-TITULO-SECCION.
043900     03  FILLER              PIC X(02)     VALUE SPACES.
044000     03  IMP-SEC-TEXTO       PIC X(60)     VALUE SPACES.
044100
044200 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
044300
044400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
044500 PROCEDURE DIVISION.
044600
044700 MAIN-PROGRAM-I.
044800
044900     PERFORM 1000-INICIO-I       THRU 1000-INICIO-F
045000     PERFORM 2000-PROCESO-I      THRU 2000-PROCESO-F
045100                                 UNTIL WS-FIN-GLTRAN
045200     PERFORM 3000-COMPLETITUD-I  THRU 3000-COMPLETITUD-F
045300     PERFORM 4000-POCOUSO-I      THRU 4000-POCOUSO-F
045400     PERFORM 5000-MENSUAL-I      THRU 5000-MENSUAL-F
045500     IF WS-COMPLETO-OK THEN
045600        PERFORM 6000-RIESGO-I    THRU 6000-RIESGO-F
045700     END-IF
045800     PERFORM 7000-REPORTE-I      THRU 7000-REPORTE-F
045900     PERFORM 9999-FINAL-I        THRU 9999-FINAL-F.
046000
046100 MAIN-PROGRAM-F. GOBACK.
046200
046300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
046400*    SECCION 1000 - APERTURA, PARAMETROS Y BALANCE INICIAL (U1)
046500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
046600 1000-INICIO-I.
046700
046800     SET WS-NO-FIN-GLTRAN TO TRUE
046900     SET WS-NO-FIN-TRIBAL TO TRUE
047000     SET WS-NO-FIN-PARM   TO TRUE
047100     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD
047200     ACCEPT WS-USUARIO-CORRIDA FROM SYSTEM-INFO
047300
047400     OPEN INPUT PARM
047500     IF FS-PARM IS NOT EQUAL '00' THEN
047600        DISPLAY '* ERROR EN OPEN PARM = ' FS-PARM
047700        MOVE 9999 TO RETURN-CODE
047800        SET WS-FIN-PARM TO TRUE
047900     ELSE
048000        PERFORM 1010-LEER-PARM-I THRU 1010-LEER-PARM-F
048100           UNTIL WS-FIN-PARM
048200     END-IF
048300
048400     OPEN INPUT TRIBAL
048500     IF FS-TRIBAL IS NOT EQUAL '00' THEN
048600        DISPLAY '* ERROR EN OPEN TRIBAL = ' FS-TRIBAL
048700        MOVE 9999 TO RETURN-CODE
048800        SET WS-FIN-TRIBAL TO TRUE
048900     ELSE
049000        PERFORM 1020-CARGAR-TRIBAL-I THRU 1020-CARGAR-TRIBAL-F
049100           UNTIL WS-FIN-TRIBAL
049200     END-IF
049300
049400     IF WS-CTA-CANT = ZEROS THEN
049500        DISPLAY '* ABORTADO - BALANCE DE SUMAS Y SALDOS VACIO'
049600        MOVE 9999 TO RETURN-CODE
049700        SET WS-FIN-GLTRAN TO TRUE
049800     END-IF
049900
050000     OPEN INPUT GLTRAN
050100     IF FS-GLTRAN IS NOT EQUAL '00' THEN
050200        DISPLAY '* ERROR EN OPEN GLTRAN = ' FS-GLTRAN
050300        MOVE 9999 TO RETURN-CODE
050400        SET WS-FIN-GLTRAN TO TRUE
050500     ELSE
050600        PERFORM 2100-LEER-GLTRAN-I THRU 2100-LEER-GLTRAN-F
050700        IF WS-GL-LEIDOS = ZEROS THEN
050800           DISPLAY '* ABORTADO - ARCHIVO DE MAYOR VACIO'
050900           MOVE 9999 TO RETURN-CODE
051000           SET WS-FIN-GLTRAN TO TRUE
051100        END-IF
051200     END-IF
051300
051400     OPEN OUTPUT COMPRS
051500     OPEN OUTPUT MONTB
051600     OPEN OUTPUT FLAGED
051700     OPEN OUTPUT AUDIT.
051800
051900 1000-INICIO-F. EXIT.
052000
052100*---------------------------------------------------------------
052200*    LEE UNA LINEA DE PARAMETROS Y LA DESPACHA SEGUN PRM-TIPO
052300 1010-LEER-PARM-I.
052400
052500     READ PARM INTO WS-REG-PARM
052600         AT END SET WS-FIN-PARM TO TRUE.
052600
052700     IF NOT WS-FIN-PARM THEN
052800        EVALUATE PRM-TIPO
052900           WHEN 'H '
053000              PERFORM 1011-CARGAR-HDR-I THRU 1011-CARGAR-HDR-F
053100           WHEN 'D '
053200              PERFORM 1012-CARGAR-FERIADO-I
053300                 THRU 1012-CARGAR-FERIADO-F
053400           WHEN 'U '
053500              PERFORM 1013-CARGAR-USUARIO-I
053600                 THRU 1013-CARGAR-USUARIO-F
053700           WHEN 'K '
053800              PERFORM 1014-CARGAR-PALABRA-I
053900                 THRU 1014-CARGAR-PALABRA-F
054000           WHEN OTHER
054100              DISPLAY '* LINEA DE PARAMETROS IGNORADA TIPO='
054200                      PRM-TIPO
054300        END-EVALUATE
054400     END-IF.
054500
054600 1010-LEER-PARM-F. EXIT.
054700
054800*---------------------------------------------------------------
054900 1011-CARGAR-HDR-I.
055000
055100     MOVE PRM-H-CLIENTE      TO WS-PAR-CLIENTE
055200     MOVE PRM-H-ANIO-AUDIT   TO WS-PAR-ANIO
055300     MOVE PRM-H-UMB-REDONDEO TO WS-PAR-UMB-REDONDEO
055400     MOVE PRM-H-UMB-AUTORIZ  TO WS-PAR-UMB-AUTORIZ
055500     MOVE PRM-H-UMB-POCOUSO  TO WS-PAR-UMB-POCOUSO
055600     MOVE PRM-H-FECHA-CIERRE TO WS-PAR-FECHA-CIERRE
055700     MOVE PRM-H-SWITCHES     TO WS-PAR-SW.
055800
055900 1011-CARGAR-HDR-F. EXIT.
056000
056100*---------------------------------------------------------------
056200 1012-CARGAR-FERIADO-I.
056300
056400     IF WS-FER-CANT < WS-FER-MAX THEN
056500        ADD 1 TO WS-FER-CANT
056600        MOVE PRM-D-FECHA TO WS-FER-FECHA (WS-FER-CANT)
056700     ELSE
056800        DISPLAY '* TABLA DE FERIADOS LLENA - DESCARTADO'
056900     END-IF.
057000
057100 1012-CARGAR-FERIADO-F. EXIT.
057200
057300*---------------------------------------------------------------
057400 1013-CARGAR-USUARIO-I.
057500
057600     IF WS-USR-CANT < WS-USR-MAX THEN
057700        ADD 1 TO WS-USR-CANT
057800        MOVE PRM-U-USERID TO WS-USR-ID (WS-USR-CANT)
057900     ELSE
058000        DISPLAY '* TABLA DE USUARIOS LLENA - DESCARTADO'
058100     END-IF.
058200
058300 1013-CARGAR-USUARIO-F. EXIT.
058400
058500*---------------------------------------------------------------
058600 1014-CARGAR-PALABRA-I.
058700
058800     IF WS-KEY-CANT < WS-KEY-MAX THEN
058900        ADD 1 TO WS-KEY-CANT
059000        MOVE PRM-K-PALABRA TO WS-KEY-PALABRA (WS-KEY-CANT)
059100     ELSE
059200        DISPLAY '* TABLA DE PALABRAS CLAVE LLENA - DESCARTADO'
059300     END-IF.
059400
059500 1014-CARGAR-PALABRA-F. EXIT.
059600
059700*---------------------------------------------------------------
059800*    CARGA EL BALANCE DE SUMAS Y SALDOS EN LA TABLA DE CUENTAS
059900 1020-CARGAR-TRIBAL-I.
060000
060100     READ TRIBAL INTO WS-REG-TRIBAL
060200         AT END SET WS-FIN-TRIBAL TO TRUE.
060300
060400     IF NOT WS-FIN-TRIBAL THEN
060500        IF WS-CTA-CANT < WS-CTA-MAX THEN
060600           ADD 1 TO WS-CTA-CANT
060700           MOVE TRB-CUENTA      TO WS-CTA-NUMERO (WS-CTA-CANT)
060800           MOVE 'Y'             TO WS-CTA-EN-BALANCE (WS-CTA-CANT)
060900           MOVE TRB-SALDO-APERT TO
061000                     WS-CTA-SALDO-APERT (WS-CTA-CANT)
061100           MOVE TRB-SALDO-CIERR TO
061200                     WS-CTA-SALDO-CIERR (WS-CTA-CANT)
061300        ELSE
061400           DISPLAY '* TABLA DE CUENTAS LLENA - CUENTA DESCARTADA '
061500                   TRB-CUENTA
061600        END-IF
061700     END-IF.
061800
061900 1020-CARGAR-TRIBAL-F. EXIT.
062000
062100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
062200*    SECCION 2000 - LECTURA Y VALIDACION DEL MAYOR (U1)
062300*    ACUMULACION POR CUENTA (U2/U3) Y POR CUENTA/MES (U4)
062400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
062500 2000-PROCESO-I.
062600
062700     PERFORM 2200-VALIDAR-GLTRAN-I THRU 2200-VALIDAR-GLTRAN-F
062800     PERFORM 2100-LEER-GLTRAN-I    THRU 2100-LEER-GLTRAN-F.
062900
063000 2000-PROCESO-F. EXIT.
063100
063200*---------------------------------------------------------------
063300 2100-LEER-GLTRAN-I.
063400
063500     READ GLTRAN INTO WS-REG-GLTRAN
063600         AT END SET WS-FIN-GLTRAN TO TRUE.
063700
063800     EVALUATE FS-GLTRAN
063900        WHEN '00'
064000           ADD 1 TO WS-GL-LEIDOS
064100        WHEN '10'
064200           SET WS-FIN-GLTRAN TO TRUE
064300        WHEN OTHER
064400           DISPLAY '* ERROR EN LECTURA DE GLTRAN = ' FS-GLTRAN
064500           SET WS-FIN-GLTRAN TO TRUE
064600     END-EVALUATE.
064700
064800 2100-LEER-GLTRAN-F. EXIT.
064900
065000*---------------------------------------------------------------
065100*    VALIDA LOS 5 CAMPOS REQUERIDOS (U1.2) Y ACUMULA SI SON OK
065200 2200-VALIDAR-GLTRAN-I.
065300
065400     IF WS-FIN-GLTRAN THEN
065500        GO TO 2200-VALIDAR-GLTRAN-F
065600     END-IF
065700
065800     SET ASIENTO-ES-VALIDO TO TRUE
065900
066000     IF GLT-TRANS-ID EQUAL SPACES THEN
066100        SET ASIENTO-NO-VALIDO TO TRUE
066200     END-IF
066300
066400     IF GLT-CUENTA EQUAL SPACES THEN
066500        SET ASIENTO-NO-VALIDO TO TRUE
066600     END-IF
066700
066800     IF GLT-IMPORTE-DEB IS NOT NUMERIC OR
066900        GLT-IMPORTE-CRE IS NOT NUMERIC THEN
067000        SET ASIENTO-NO-VALIDO TO TRUE
067100     END-IF
067200
067300     IF GLT-FECHA IS NOT NUMERIC THEN
067400        SET ASIENTO-NO-VALIDO TO TRUE
067500     ELSE
067600        MOVE GLT-FECHA TO LK-FECHA-AAAAMMDD
067700        CALL 'PGMJEFEC' USING WS-LK-FECHA
067800        IF RETURN-CODE NOT EQUAL ZEROS THEN
067900           SET ASIENTO-NO-VALIDO TO TRUE
068000        END-IF
068100     END-IF
068200
068300     IF ASIENTO-ES-VALIDO THEN
068400        ADD 1 TO WS-GL-ACEPTADOS
068500        PERFORM 2300-ACUMULAR-CUENTA-I THRU 2300-ACUMULAR-CUENTA-F
068600        PERFORM 2400-ACUMULAR-MES-I    THRU 2400-ACUMULAR-MES-F
068700     ELSE
068800        ADD 1 TO WS-GL-RECHAZADOS
068900     END-IF.
069000
069100 2200-VALIDAR-GLTRAN-F. EXIT.
069200
069300*---------------------------------------------------------------
069400*    BUSCA O INSERTA LA CUENTA EN LA TABLA Y ACUMULA DEBITO/CREDITO
069500*    Y CANTIDAD DE TRANSACCIONES (U2 Y U3)
069600 2300-ACUMULAR-CUENTA-I.
069700
069800     MOVE ZEROS TO WS-IX-CTA
069900     PERFORM 2310-BUSCA-CUENTA-I THRU 2310-BUSCA-CUENTA-F
069910             VARYING WS-IX-AUX FROM 1 BY 1
070000             UNTIL WS-IX-AUX > WS-CTA-CANT
070600
070700     IF WS-IX-CTA EQUAL ZEROS THEN
070800        IF WS-CTA-CANT < WS-CTA-MAX THEN
070900           ADD 1 TO WS-CTA-CANT
071000           MOVE WS-CTA-CANT      TO WS-IX-CTA
071100           MOVE GLT-CUENTA       TO WS-CTA-NUMERO (WS-IX-CTA)
071200           MOVE 'N'              TO WS-CTA-EN-BALANCE (WS-IX-CTA)
071300        ELSE
071400           DISPLAY '* TABLA DE CUENTAS LLENA - SE IGNORA MOVIMIENTO'
071500           GO TO 2300-ACUMULAR-CUENTA-F
071600        END-IF
071700     END-IF
071800
071900     ADD GLT-IMPORTE-DEB TO WS-CTA-TOT-DEBITOS (WS-IX-CTA)
072000     ADD GLT-IMPORTE-CRE TO WS-CTA-TOT-CREDITOS (WS-IX-CTA)
072100     ADD 1 TO WS-CTA-CANT-TXN (WS-IX-CTA).
072200
072300 2300-ACUMULAR-CUENTA-F. EXIT.

072310*---------------------------------------------------------------
072320*    CUERPO DEL PERFORM - BUSCA LA CUENTA EN LA TABLA
072330 2310-BUSCA-CUENTA-I.

072340     IF WS-CTA-NUMERO (WS-IX-AUX) EQUAL GLT-CUENTA THEN
072350        MOVE WS-IX-AUX TO WS-IX-CTA
072360        MOVE WS-CTA-CANT TO WS-IX-AUX
072370     END-IF.

072380 2310-BUSCA-CUENTA-F. EXIT.
072400
072500*---------------------------------------------------------------
072600*    BUSCA O INSERTA (CUENTA, AAAAMM) EN LA TABLA MENSUAL, EN
072700*    ORDEN DE CUENTA ASCENDENTE Y DENTRO DE CUENTA MES ASCENDENTE
072800*    (U4). LA TABLA QUEDA ORDENADA POR INSERCION.
072900 2400-ACUMULAR-MES-I.
073000
073100     DIVIDE GLT-FECHA BY 100 GIVING WS-ANIO-MES-GL.
073200
073300     MOVE ZEROS TO WS-IX-MES
073400     PERFORM 2410-BUSCA-MES-I THRU 2410-BUSCA-MES-F
073410             VARYING WS-IX-AUX2 FROM 1 BY 1
073500             UNTIL WS-IX-AUX2 > WS-MES-CANT
074200
074300     IF WS-IX-MES NOT EQUAL ZEROS THEN
074400        ADD GLT-IMPORTE-DEB TO WS-MES-TOT-DEBITOS (WS-IX-MES)
074500        ADD GLT-IMPORTE-CRE TO WS-MES-TOT-CREDITOS (WS-IX-MES)
074600        GO TO 2400-ACUMULAR-MES-F
074700     END-IF
074800
074900     IF WS-MES-CANT EQUAL WS-MES-MAX THEN
075000        DISPLAY '* TABLA MENSUAL LLENA - SE IGNORA MOVIMIENTO'
075100        GO TO 2400-ACUMULAR-MES-F
075200     END-IF
075300
075400*        BUSCA EL PUNTO DE INSERCION QUE MANTIENE EL ORDEN
075500     MOVE ZEROS TO WS-IX-MES
075600     PERFORM 2420-BUSCA-INSERCION-I THRU 2420-BUSCA-INSERCION-F
075610             VARYING WS-IX-AUX2 FROM 1 BY 1
075700             UNTIL WS-IX-AUX2 > WS-MES-CANT
076600
076700     IF WS-IX-MES EQUAL ZEROS THEN
076800        ADD 1 TO WS-MES-CANT
076900        MOVE WS-MES-CANT TO WS-IX-MES
077000     ELSE
077100        ADD 1 TO WS-MES-CANT
077200        PERFORM 2430-DESPLAZAR-MES-I THRU 2430-DESPLAZAR-MES-F
077210                VARYING WS-IX-AUX2 FROM WS-MES-CANT BY -1
077300                UNTIL WS-IX-AUX2 EQUAL WS-IX-MES
077700     END-IF
077800
077900     MOVE GLT-CUENTA        TO WS-MES-CUENTA (WS-IX-MES)
078000     MOVE WS-ANIO-MES-GL    TO WS-MES-ANIO-MES (WS-IX-MES)
078100     MOVE ZEROS             TO WS-MES-TOT-DEBITOS (WS-IX-MES)
078200     MOVE ZEROS             TO WS-MES-TOT-CREDITOS (WS-IX-MES)
078300     ADD GLT-IMPORTE-DEB    TO WS-MES-TOT-DEBITOS (WS-IX-MES)
078400     ADD GLT-IMPORTE-CRE    TO WS-MES-TOT-CREDITOS (WS-IX-MES).
078500
078600 2400-ACUMULAR-MES-F. EXIT.

078510*---------------------------------------------------------------
078520*    CUERPO DEL PERFORM - BUSCA LA CUENTA/MES YA EXISTENTE
078530 2410-BUSCA-MES-I.

078540     IF WS-MES-CUENTA (WS-IX-AUX2) EQUAL GLT-CUENTA AND
078550        WS-MES-ANIO-MES (WS-IX-AUX2) EQUAL WS-ANIO-MES-GL THEN
078560        MOVE WS-IX-AUX2 TO WS-IX-MES
078570        MOVE WS-MES-CANT TO WS-IX-AUX2
078580     END-IF.

078590 2410-BUSCA-MES-F. EXIT.

078600*---------------------------------------------------------------
078610*    CUERPO DEL PERFORM - BUSCA EL PUNTO DE INSERCION QUE
078620*    MANTIENE EL ORDEN CUENTA/MES ASCENDENTE
078630 2420-BUSCA-INSERCION-I.

078640     IF WS-IX-MES EQUAL ZEROS THEN
078650        IF WS-MES-CUENTA (WS-IX-AUX2) > GLT-CUENTA OR
078660          (WS-MES-CUENTA (WS-IX-AUX2) EQUAL GLT-CUENTA AND
078670           WS-MES-ANIO-MES (WS-IX-AUX2) > WS-ANIO-MES-GL) THEN
078680           MOVE WS-IX-AUX2 TO WS-IX-MES
078690        END-IF
078700     END-IF.

078710 2420-BUSCA-INSERCION-F. EXIT.

078720*---------------------------------------------------------------
078730*    CUERPO DEL PERFORM - DESPLAZA LOS ELEMENTOS UN LUGAR PARA
078740*    ABRIR EL HUECO DE INSERCION
078750 2430-DESPLAZAR-MES-I.

078760     MOVE WS-MES-ELEM (WS-IX-AUX2 - 1) TO
078770              WS-MES-ELEM (WS-IX-AUX2).

078780 2430-DESPLAZAR-MES-F. EXIT.
078700
078800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
078900*    SECCION 3000 - CHEQUEO DE COMPLETITUD (U2)
079000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
079100 3000-COMPLETITUD-I.
079200
079300     MOVE ZEROS TO WS-MAX-DISCREPANCIA
079400     MOVE ZEROS TO WS-CANT-DISCREPANTES
079500
079600     PERFORM 3050-CALC-SI-EN-BALANCE-I THRU 3050-CALC-SI-EN-BALANCE-F
079610             VARYING WS-IX-CTA FROM 1 BY 1
079700             UNTIL WS-IX-CTA > WS-CTA-CANT
080200
080300     IF WS-MAX-DISCREPANCIA NOT GREATER CT-TOLERANCIA-PASE THEN
080400        SET WS-COMPLETO-OK TO TRUE
080500     ELSE
080600        SET WS-COMPLETO-NO-OK TO TRUE
080700     END-IF.
080800
080900 3000-COMPLETITUD-F. EXIT.

080910*---------------------------------------------------------------
080920*    CUERPO DEL PERFORM - CALCULA CADA CUENTA QUE ESTA EN BALANCE
080930 3050-CALC-SI-EN-BALANCE-I.

080940     IF WS-CTA-ESTA-EN-BALANCE (WS-IX-CTA) THEN
080950        PERFORM 3100-CALC-CUENTA-I THRU 3100-CALC-CUENTA-F
080960     END-IF.

080970 3050-CALC-SI-EN-BALANCE-F. EXIT.
081000
081100*---------------------------------------------------------------
081200*    CALCULA ESPERADO/DIFERENCIA DE UNA CUENTA Y GRABA COMPRES
081300 3100-CALC-CUENTA-I.
081400
081500     MOVE SPACES TO WS-REG-COMPRS
081600     MOVE WS-CTA-NUMERO (WS-IX-CTA)        TO CPR-CUENTA
081700     MOVE WS-CTA-SALDO-APERT (WS-IX-CTA)   TO CPR-SALDO-APERT
081800     MOVE WS-CTA-TOT-DEBITOS (WS-IX-CTA)   TO CPR-TOT-DEBITOS
081900     MOVE WS-CTA-TOT-CREDITOS (WS-IX-CTA)  TO CPR-TOT-CREDITOS
082000     MOVE WS-CTA-SALDO-CIERR (WS-IX-CTA)   TO CPR-SALDO-CIERRE
082100
082200     COMPUTE CPR-SALDO-ESPERADO =
082300             WS-CTA-SALDO-APERT (WS-IX-CTA)
082400           + WS-CTA-TOT-DEBITOS (WS-IX-CTA)
082500           - WS-CTA-TOT-CREDITOS (WS-IX-CTA)
082600
082700     COMPUTE WS-DISCREPANCIA =
082800             CPR-SALDO-ESPERADO - WS-CTA-SALDO-CIERR (WS-IX-CTA)
082900     MOVE WS-DISCREPANCIA TO CPR-DIFERENCIA
083000
083100     MOVE WS-DISCREPANCIA TO WS-DISCREP-ABS
083200     IF WS-DISCREP-ABS < ZEROS THEN
083300        MULTIPLY WS-DISCREP-ABS BY -1 GIVING WS-DISCREP-ABS
083400     END-IF
083500
083600     IF WS-DISCREP-ABS > WS-MAX-DISCREPANCIA THEN
083700        MOVE WS-DISCREP-ABS TO WS-MAX-DISCREPANCIA
083800     END-IF
083900
084000     IF WS-DISCREP-ABS > CT-TOLERANCIA-DISC THEN
084100        ADD 1 TO WS-CANT-DISCREPANTES
084200     END-IF
084300
084400     WRITE REG-COMPRS FROM WS-REG-COMPRS
084500     IF FS-COMPR IS NOT EQUAL '00' THEN
084600        DISPLAY '* ERROR EN WRITE COMPRS = ' FS-COMPR
084700        MOVE 9999 TO RETURN-CODE
084800     END-IF.
084900
085000 3100-CALC-CUENTA-F. EXIT.
085100
085200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
085300*    SECCION 4000 - CUENTAS DE POCO USO (U3)
085400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
085500 4000-POCOUSO-I.
085600
085700     MOVE ZEROS TO WS-CANT-POCOUSO
085800
085900     PERFORM 4010-MARCAR-POCOUSO-I THRU 4010-MARCAR-POCOUSO-F
085910             VARYING WS-IX-CTA FROM 1 BY 1
086000             UNTIL WS-IX-CTA > WS-CTA-CANT.
086600
086700 4000-POCOUSO-F. EXIT.

086710*---------------------------------------------------------------
086720*    CUERPO DEL PERFORM - MARCA LA CUENTA SI ES DE POCO USO
086730 4010-MARCAR-POCOUSO-I.

086740     IF WS-CTA-CANT-TXN (WS-IX-CTA) < WS-PAR-UMB-POCOUSO THEN
086750        SET WS-CTA-ESTA-POCOUSO (WS-IX-CTA) TO TRUE
086760        ADD 1 TO WS-CANT-POCOUSO
086770     END-IF.

086780 4010-MARCAR-POCOUSO-F. EXIT.
086800
086900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
087000*    SECCION 5000 - BALANCE DE SUMAS Y SALDOS MENSUAL (U4)
087100*    LA TABLA WS-TAB-MES YA QUEDO ORDENADA POR CUENTA/MES EN LA
087200*    SECCION 2400, SE RECORRE Y SE GRABA EN ORDEN.
087300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
087400 5000-MENSUAL-I.
087500
087600     PERFORM 5010-GRABAR-MES-I THRU 5010-GRABAR-MES-F
087610             VARYING WS-IX-MES FROM 1 BY 1
087700             UNTIL WS-IX-MES > WS-MES-CANT.
089200
089300 5000-MENSUAL-F. EXIT.

089310*---------------------------------------------------------------
089320*    CUERPO DEL PERFORM - GRABA UN REGISTRO DEL BALANCE MENSUAL
089330 5010-GRABAR-MES-I.

089340     MOVE SPACES TO WS-REG-MONTB
089350     MOVE WS-MES-CUENTA (WS-IX-MES)       TO MTB-CUENTA
089360     MOVE WS-MES-ANIO-MES (WS-IX-MES)     TO MTB-ANIO-MES
089370     MOVE WS-MES-TOT-DEBITOS (WS-IX-MES)  TO MTB-TOT-DEBITOS
089380     MOVE WS-MES-TOT-CREDITOS (WS-IX-MES) TO MTB-TOT-CREDITOS
089390     COMPUTE MTB-SALDO-NETO =
089400             WS-MES-TOT-DEBITOS (WS-IX-MES)
089410           - WS-MES-TOT-CREDITOS (WS-IX-MES)
089420     WRITE REG-MONTB FROM WS-REG-MONTB
089430     IF FS-MONTB IS NOT EQUAL '00' THEN
089440        DISPLAY '* ERROR EN WRITE MONTB = ' FS-MONTB
089450        MOVE 9999 TO RETURN-CODE
089460     END-IF.

089470 5010-GRABAR-MES-F. EXIT.
089400
089500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
089600*    SECCION 6000 - PRUEBAS DE ALTO RIESGO (U5)
089700*    SEGUNDA PASADA SOBRE EL MAYOR, SOLO SI LA COMPLETITUD APROBO
089800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
089900 6000-RIESGO-I.
090000
091000     MOVE ZEROS TO WS-CANT-RIESGO-TOTAL
091100     MOVE ZEROS TO WS-TAB-CANT-CATEG
091200
091300     CLOSE GLTRAN
091400     OPEN INPUT GLTRAN
091500     IF FS-GLTRAN IS NOT EQUAL '00' THEN
091600        DISPLAY '* ERROR EN REAPERTURA DE GLTRAN = ' FS-GLTRAN
091700        MOVE 9999 TO RETURN-CODE
091800        GO TO 6000-RIESGO-F
091900     END-IF
092000
092100     SET WS-NO-FIN-GLTRAN TO TRUE
092200     PERFORM 2100-LEER-GLTRAN-I THRU 2100-LEER-GLTRAN-F
092300     PERFORM 6100-EVALUAR-ASIENTO-I THRU 6100-EVALUAR-ASIENTO-F
092400        UNTIL WS-FIN-GLTRAN.
092500
092600 6000-RIESGO-F. EXIT.
092700
092800*---------------------------------------------------------------
092900*    REVALIDA EL CAMPO Y, SI ES ACEPTABLE, CORRE LAS 8 PRUEBAS
092910*    JET-0318 NVERA 09/06/2024 - LA REVALIDACION DE LA SEGUNDA
092920*    PASADA DEBE SER LA MISMA QUE LA DE 2200-VALIDAR-GLTRAN-I,
092930*    INCLUYENDO EL CALL A PGMJEFEC, SINO UN ASIENTO CON FECHA
092940*    NO PLAUSIBLE QUE YA FUE RECHAZADO EN EL PASO 1 (U1) VUELVE
092950*    A ENTRAR A LAS PRUEBAS DE ALTO RIESGO DEL PASO 2 (U5).
093000 6100-EVALUAR-ASIENTO-I.
093100
093200     SET ASIENTO-ES-VALIDO TO TRUE
093300     IF GLT-TRANS-ID EQUAL SPACES OR GLT-CUENTA EQUAL SPACES
093400        OR GLT-IMPORTE-DEB IS NOT NUMERIC
093500        OR GLT-IMPORTE-CRE IS NOT NUMERIC THEN
093600        SET ASIENTO-NO-VALIDO TO TRUE
093700     END-IF
093710
093720     IF GLT-FECHA IS NOT NUMERIC THEN
093730        SET ASIENTO-NO-VALIDO TO TRUE
093740     ELSE
093750        MOVE GLT-FECHA TO LK-FECHA-AAAAMMDD
093760        CALL 'PGMJEFEC' USING WS-LK-FECHA
093770        IF RETURN-CODE NOT EQUAL ZEROS THEN
093780           SET ASIENTO-NO-VALIDO TO TRUE
093790        END-IF
093800     END-IF
093900
094000     IF ASIENTO-ES-VALIDO THEN
094100        IF WS-PAR-SW-ELEM (WS-IX-SW-FERIADOS) EQUAL 'Y' THEN
094200           PERFORM 6110-TEST-FERIADOS-I THRU 6110-TEST-FERIADOS-F
094300        END-IF
094400        IF WS-PAR-SW-ELEM (WS-IX-SW-REDONDEO) EQUAL 'Y' THEN
094500           PERFORM 6120-TEST-REDONDEO-I THRU 6120-TEST-REDONDEO-F
094600        END-IF
094700        IF WS-PAR-SW-ELEM (WS-IX-SW-NOAUTORIZ) EQUAL 'Y' THEN
094800           PERFORM 6130-TEST-NOAUTORIZ-I
094900              THRU 6130-TEST-NOAUTORIZ-F
095000        END-IF
095100        IF WS-PAR-SW-ELEM (WS-IX-SW-POSTCIERRE) EQUAL 'Y' THEN
095200           PERFORM 6140-TEST-POSTCIERRE-I
095300              THRU 6140-TEST-POSTCIERRE-F
095400        END-IF
095500        IF WS-PAR-SW-ELEM (WS-IX-SW-UMBRALAUT) EQUAL 'Y' THEN
095600           PERFORM 6150-TEST-UMBRALAUT-I
095700              THRU 6150-TEST-UMBRALAUT-F
095800        END-IF
095900        IF WS-PAR-SW-ELEM (WS-IX-SW-PATRON99) EQUAL 'Y' THEN
096000           PERFORM 6160-TEST-PATRON99-I THRU 6160-TEST-PATRON99-F
096100        END-IF
096200        IF WS-PAR-SW-ELEM (WS-IX-SW-PALABRACLV) EQUAL 'Y' THEN
096300           PERFORM 6170-TEST-PALABRACLV-I
096400              THRU 6170-TEST-PALABRACLV-F
096500        END-IF
096600        IF WS-PAR-SW-ELEM (WS-IX-SW-POCOUSO) EQUAL 'Y' THEN
096700           PERFORM 6180-TEST-POCOUSO-I THRU 6180-TEST-POCOUSO-F
096800        END-IF
096900     END-IF
097000
097100     PERFORM 2100-LEER-GLTRAN-I THRU 2100-LEER-GLTRAN-F.
097200
097300 6100-EVALUAR-ASIENTO-F. EXIT.
097400
097500*---------------------------------------------------------------
097600*    PRUEBA 1 - FERIADOS PUBLICOS
097700 6110-TEST-FERIADOS-I.
097800
097900     PERFORM 6115-COMPARAR-FERIADO-I THRU 6115-COMPARAR-FERIADO-F
097910             VARYING WS-IX-AUX FROM 1 BY 1
098000             UNTIL WS-IX-AUX > WS-FER-CANT.
098800
098900 6110-TEST-FERIADOS-F. EXIT.

098910*---------------------------------------------------------------
098920*    CUERPO DEL PERFORM - COMPARA LA FECHA CONTRA UN FERIADO
098930 6115-COMPARAR-FERIADO-I.

098940     IF GLT-FECHA EQUAL WS-FER-FECHA (WS-IX-AUX) THEN
098950        MOVE CT-CAT-1 TO WS-CATEG-NOMBRE
098960        MOVE 1 TO WS-IX-CATEG
098970        PERFORM 6900-GRABAR-FLAGGED-I THRU 6900-GRABAR-FLAGGED-F
098980        MOVE WS-FER-CANT TO WS-IX-AUX
098990     END-IF.

098995 6115-COMPARAR-FERIADO-F. EXIT.
099000
099100*---------------------------------------------------------------
099200*    PRUEBA 2 - MONTOS REDONDOS, MULTIPLO EXACTO DEL UMBRAL
099300 6120-TEST-REDONDEO-I.
099400
099500     IF GLT-IMPORTE-DEB > ZEROS THEN
099600        DIVIDE GLT-IMPORTE-DEB BY WS-PAR-UMB-REDONDEO
099700                GIVING WS-MONTO-A-PROBAR
099800                REMAINDER WS-REM-REDONDEO
099900        IF WS-REM-REDONDEO EQUAL ZEROS THEN
100000           MOVE CT-CAT-2 TO WS-CATEG-NOMBRE
100100           MOVE 2 TO WS-IX-CATEG
100200           PERFORM 6900-GRABAR-FLAGGED-I THRU 6900-GRABAR-FLAGGED-F
100300           GO TO 6120-TEST-REDONDEO-F
100400        END-IF
100500     END-IF
100600
100700     IF GLT-IMPORTE-CRE > ZEROS THEN
100800        DIVIDE GLT-IMPORTE-CRE BY WS-PAR-UMB-REDONDEO
100900                GIVING WS-MONTO-A-PROBAR
101000                REMAINDER WS-REM-REDONDEO
101100        IF WS-REM-REDONDEO EQUAL ZEROS THEN
101200           MOVE CT-CAT-2 TO WS-CATEG-NOMBRE
101300           MOVE 2 TO WS-IX-CATEG
101400           PERFORM 6900-GRABAR-FLAGGED-I THRU 6900-GRABAR-FLAGGED-F
101500        END-IF
101600     END-IF.
101700
101800 6120-TEST-REDONDEO-F. EXIT.
101900
102000*---------------------------------------------------------------
102100*    PRUEBA 3 - USUARIO NO AUTORIZADO (LISTA VACIA = NO CORRE)
102200 6130-TEST-NOAUTORIZ-I.
102300
102400     IF WS-USR-CANT EQUAL ZEROS THEN
102500        GO TO 6130-TEST-NOAUTORIZ-F
102600     END-IF
102700
102800     SET WS-USR-NO-AUTORIZADO TO TRUE
102810     PERFORM 6135-COMPARAR-USUARIO-I THRU 6135-COMPARAR-USUARIO-F
102820             VARYING WS-IX-AUX FROM 1 BY 1
102900             UNTIL WS-IX-AUX > WS-USR-CANT
102910                OR WS-USR-AUTORIZADO
103400
103410     IF WS-USR-AUTORIZADO THEN
103420        GO TO 6130-TEST-NOAUTORIZ-F
103430     END-IF
103440
103500     MOVE CT-CAT-3 TO WS-CATEG-NOMBRE
103600     MOVE 3 TO WS-IX-CATEG
103700     PERFORM 6900-GRABAR-FLAGGED-I THRU 6900-GRABAR-FLAGGED-F.
103800
103900 6130-TEST-NOAUTORIZ-F. EXIT.

103910*---------------------------------------------------------------
103920*    CUERPO DEL PERFORM - COMPARA EL CREADOR CONTRA UN USUARIO
103930*    AUTORIZADO
103940 6135-COMPARAR-USUARIO-I.

103950     IF GLT-CREADO-POR EQUAL WS-USR-ID (WS-IX-AUX) THEN
103960        SET WS-USR-AUTORIZADO TO TRUE
103970     END-IF.

103980 6135-COMPARAR-USUARIO-F. EXIT.
104000
104100*---------------------------------------------------------------
104200*    PRUEBA 4 - ASIENTO POSTERIOR AL CIERRE DE LIBROS
104300 6140-TEST-POSTCIERRE-I.
104400
104500     IF WS-PAR-FECHA-CIERRE EQUAL ZEROS THEN
104600        GO TO 6140-TEST-POSTCIERRE-F
104700     END-IF
104800
104900     IF GLT-FECHA > WS-PAR-FECHA-CIERRE THEN
105000        MOVE CT-CAT-4 TO WS-CATEG-NOMBRE
105100        MOVE 4 TO WS-IX-CATEG
105200        PERFORM 6900-GRABAR-FLAGGED-I THRU 6900-GRABAR-FLAGGED-F
105300     END-IF.
105400
105500 6140-TEST-POSTCIERRE-F. EXIT.
105600
105700*---------------------------------------------------------------
105800*    PRUEBA 5 - IMPORTE ENTRE EL 90% Y EL UMBRAL DE AUTORIZACION
105900 6150-TEST-UMBRALAUT-I.
106000
106100     COMPUTE WS-MONTO-A-PROBAR ROUNDED =
106200             WS-PAR-UMB-AUTORIZ * CT-FACTOR-90PCT
106300
106400     IF (GLT-IMPORTE-DEB NOT LESS WS-MONTO-A-PROBAR AND
106500         GLT-IMPORTE-DEB LESS WS-PAR-UMB-AUTORIZ) OR
106600        (GLT-IMPORTE-CRE NOT LESS WS-MONTO-A-PROBAR AND
106700         GLT-IMPORTE-CRE LESS WS-PAR-UMB-AUTORIZ) THEN
106800        MOVE CT-CAT-5 TO WS-CATEG-NOMBRE
106900        MOVE 5 TO WS-IX-CATEG
107000        PERFORM 6900-GRABAR-FLAGGED-I THRU 6900-GRABAR-FLAGGED-F
107100     END-IF.
107200
107300 6150-TEST-UMBRALAUT-F. EXIT.
107400
107500*---------------------------------------------------------------
107600*    PRUEBA 6 - PATRON 999.99 / 9999.99 / 99999.99 ...
107700*    EQUIVALE A CENTAVOS = 99 Y PARTE ENTERA TODA EN NUEVES
107800 6160-TEST-PATRON99-I.
107900
108000     IF WS-PAR-SW-ELEM (WS-IX-SW-PATRON99) EQUAL 'N' THEN
108100        GO TO 6160-TEST-PATRON99-F
108200     END-IF
108300
108400     IF GLT-IMPORTE-DEB > ZEROS THEN
108500        MOVE GLT-IMPORTE-DEB TO WS-MONTO-A-PROBAR
108600        PERFORM 6165-VERIF-PATRON99-I THRU 6165-VERIF-PATRON99-F
108700        IF WS-ENCONTRO-PATRON99 THEN
108800           MOVE CT-CAT-6 TO WS-CATEG-NOMBRE
108900           MOVE 6 TO WS-IX-CATEG
109000           PERFORM 6900-GRABAR-FLAGGED-I
109100              THRU 6900-GRABAR-FLAGGED-F
109200           GO TO 6160-TEST-PATRON99-F
109300        END-IF
109400     END-IF
109500
109600     IF GLT-IMPORTE-CRE > ZEROS THEN
109700        MOVE GLT-IMPORTE-CRE TO WS-MONTO-A-PROBAR
109800        PERFORM 6165-VERIF-PATRON99-I THRU 6165-VERIF-PATRON99-F
109900        IF WS-ENCONTRO-PATRON99 THEN
110000           MOVE CT-CAT-6 TO WS-CATEG-NOMBRE
110100           MOVE 6 TO WS-IX-CATEG
110200           PERFORM 6900-GRABAR-FLAGGED-I
110300              THRU 6900-GRABAR-FLAGGED-F
110400        END-IF
110500     END-IF.
110600
110700 6160-TEST-PATRON99-F. EXIT.
110800
110900*---------------------------------------------------------------
111000*    DEJA WS-ENCONTRO-PATRON99 EN 'Y' SI EL MONTO ES DE LA
111100*    FORMA 10**K - 0.01 (999.99, 9999.99, 99999.99 ...) CON K>=3
111200 6165-VERIF-PATRON99-I.
111300
111400     SET WS-NO-ENCONTRO-PATRON99 TO TRUE
111500
111600     MOVE WS-MONTO-A-PROBAR TO WS-ENTERO-MONTO
111800     COMPUTE WS-CENTAVOS-MONTO ROUNDED =
111900             (WS-MONTO-A-PROBAR - WS-ENTERO-MONTO) * 100
112000
112100     IF WS-CENTAVOS-MONTO NOT EQUAL 99 THEN
112200        GO TO 6165-VERIF-PATRON99-F
112300     END-IF
112400
112500     IF WS-ENTERO-MONTO < 999 THEN
112600        GO TO 6165-VERIF-PATRON99-F
112700     END-IF
112800
112900     ADD 1 TO WS-ENTERO-MONTO
112910     SET WS-SIGUE-DESARME TO TRUE
112920     PERFORM 6167-DESARMAR-NUEVES-I THRU 6167-DESARMAR-NUEVES-F
112930             VARYING WS-IX-AUX FROM 1 BY 1
113000             UNTIL WS-ENTERO-MONTO EQUAL 1 OR WS-IX-AUX > 11
113010                OR WS-PARAR-DESARME
113020
113030     IF WS-PARAR-DESARME THEN
113040        GO TO 6165-VERIF-PATRON99-F
113050     END-IF
113700
113800     IF WS-ENTERO-MONTO EQUAL 1 THEN
113900        SET WS-ENCONTRO-PATRON99 TO TRUE
114000     END-IF.
114100
114200 6165-VERIF-PATRON99-F. EXIT.

114210*---------------------------------------------------------------
114220*    CUERPO DEL PERFORM - QUITA UN NUEVE DE LA PARTE ENTERA Y
114230*    DETIENE EL DESARME SI EL DIGITO QUITADO NO ES NUEVE
114240 6167-DESARMAR-NUEVES-I.

114250     DIVIDE WS-ENTERO-MONTO BY 10 GIVING WS-ENTERO-MONTO
114260             REMAINDER WS-RESTO-DIEZ
114270     IF WS-RESTO-DIEZ NOT EQUAL 0 THEN
114280        SET WS-PARAR-DESARME TO TRUE
114290     END-IF.

114300 6167-DESARMAR-NUEVES-F. EXIT.
114300
114400*---------------------------------------------------------------
114500*    PRUEBA 7 - PALABRA CLAVE SOSPECHOSA EN LA DESCRIPCION
114600*    (LISTA VACIA = NO CORRE, COMPARACION NO SENSIBLE A MAYUSC.)
114700 6170-TEST-PALABRACLV-I.
114800
114900     IF WS-KEY-CANT EQUAL ZEROS THEN
115000        GO TO 6170-TEST-PALABRACLV-F
115100     END-IF
115200
115300     MOVE GLT-DESCRIPCION TO WS-DESCRIP-MAYUS
115310     INSPECT WS-DESCRIP-MAYUS CONVERTING
115320             'abcdefghijklmnopqrstuvwxyz' TO
115330             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
115400
115410     SET WS-NO-ENCONTRO-PALABRACLV TO TRUE
115420     PERFORM 6175-PROBAR-PALABRA-I THRU 6175-PROBAR-PALABRA-F
115430             VARYING WS-IX-AUX FROM 1 BY 1
115500             UNTIL WS-IX-AUX > WS-KEY-CANT
115510                OR WS-ENCONTRO-PALABRACLV
115520
115530     IF WS-ENCONTRO-PALABRACLV THEN
115540        MOVE CT-CAT-7 TO WS-CATEG-NOMBRE
115550        MOVE 7 TO WS-IX-CATEG
115560        PERFORM 6900-GRABAR-FLAGGED-I THRU 6900-GRABAR-FLAGGED-F
117600     END-IF.
117700
117800 6170-TEST-PALABRACLV-F. EXIT.

117810*---------------------------------------------------------------
117820*    CUERPO DEL PERFORM - PASA LA PALABRA CLAVE A MAYUSCULAS,
117830*    LA RECORTA DE FILLER Y LA BUSCA DENTRO DE LA DESCRIPCION
117840 6175-PROBAR-PALABRA-I.

117850     MOVE WS-KEY-PALABRA (WS-IX-AUX) TO WS-PALABRA-MAYUS
117860     INSPECT WS-PALABRA-MAYUS CONVERTING
117870             'abcdefghijklmnopqrstuvwxyz' TO
117880             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'

117890     IF WS-PALABRA-MAYUS NOT EQUAL SPACES THEN
117900        MOVE 20 TO WS-KEY-LEN
117910        PERFORM 6177-MEDIR-PALABRA-I THRU 6177-MEDIR-PALABRA-F
117911                VARYING WS-KEY-LEN FROM 20 BY -1
117912                UNTIL WS-KEY-LEN EQUAL 0
117913                   OR WS-PALABRA-MAYUS (WS-KEY-LEN:1) NOT EQUAL SPACE
117920        IF WS-DESCRIP-MAYUS IS EQUAL SPACES THEN
117930           CONTINUE
117940        ELSE
117950           IF WS-DESCRIP-MAYUS (1:40) IS EQUAL TO SPACES THEN
117960              CONTINUE
117970           ELSE
117980              INSPECT WS-DESCRIP-MAYUS TALLYING WS-IX-AUX2
117990                      FOR ALL WS-PALABRA-MAYUS (1:WS-KEY-LEN)
118000              IF WS-IX-AUX2 > ZEROS THEN
118010                 SET WS-ENCONTRO-PALABRACLV TO TRUE
118020              END-IF
118030           END-IF
118040        END-IF
118050     END-IF.

118060 6175-PROBAR-PALABRA-F. EXIT.

118070*---------------------------------------------------------------
118080*    CUERPO DEL PERFORM - RETROCEDE UN CARACTER MIENTRAS EL
118090*    ULTIMO CARACTER DE LA PALABRA SEA UN BLANCO DE RELLENO
118100 6177-MEDIR-PALABRA-I.

118110     CONTINUE.

118120 6177-MEDIR-PALABRA-F. EXIT.
117900
118000*---------------------------------------------------------------
118100*    PRUEBA 8 - ASIENTO IMPUTADO A UNA CUENTA DE POCO USO
118200 6180-TEST-POCOUSO-I.
118300
118400     PERFORM 6185-COMPARAR-CUENTA-I THRU 6185-COMPARAR-CUENTA-F
118410             VARYING WS-IX-AUX FROM 1 BY 1
118500             UNTIL WS-IX-AUX > WS-CTA-CANT.
119600
119700 6180-TEST-POCOUSO-F. EXIT.

119710*---------------------------------------------------------------
119720*    CUERPO DEL PERFORM - COMPARA LA CUENTA DEL ASIENTO CONTRA
119730*    LA TABLA DE CUENTAS MARCADAS COMO DE POCO USO
119740 6185-COMPARAR-CUENTA-I.

119750     IF WS-CTA-NUMERO (WS-IX-AUX) EQUAL GLT-CUENTA THEN
119760        IF WS-CTA-ESTA-POCOUSO (WS-IX-AUX) THEN
119770           MOVE CT-CAT-8 TO WS-CATEG-NOMBRE
119780           MOVE 8 TO WS-IX-CATEG
119790           PERFORM 6900-GRABAR-FLAGGED-I
119795              THRU 6900-GRABAR-FLAGGED-F
119800        END-IF
119810        MOVE WS-CTA-CANT TO WS-IX-AUX
119820     END-IF.

119830 6185-COMPARAR-CUENTA-F. EXIT.
119800
119900*---------------------------------------------------------------
120000*    GRABA UN REGISTRO DE FLAGGED Y ACUMULA CONTADORES DE CATEGORIA
120100 6900-GRABAR-FLAGGED-I.
120200
120300     MOVE SPACES TO WS-REG-FLAGED
120400     MOVE WS-CATEG-NOMBRE     TO FLG-CATEGORIA
120500     MOVE GLT-TRANS-ID        TO FLG-TRANS-ID
120600     MOVE GLT-FECHA           TO FLG-FECHA
120700     MOVE GLT-CUENTA          TO FLG-CUENTA
120800     MOVE GLT-IMPORTE-DEB     TO FLG-IMPORTE-DEB
120900     MOVE GLT-IMPORTE-CRE     TO FLG-IMPORTE-CRE
121000
121100     WRITE REG-FLAGED FROM WS-REG-FLAGED
121200     IF FS-FLAGD IS NOT EQUAL '00' THEN
121300        DISPLAY '* ERROR EN WRITE FLAGED = ' FS-FLAGD
121400        MOVE 9999 TO RETURN-CODE
121500     END-IF
121600
121700     ADD 1 TO WS-CANT-RIESGO-TOTAL
121800     ADD 1 TO WS-CANT-CATEG (WS-IX-CATEG).
121900
122000 6900-GRABAR-FLAGGED-F. EXIT.
122100
122200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
122300*    SECCION 7000 - INFORME DE AUDITORIA (U6, AUDITRPT 132 COL)
122400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
122500 7000-REPORTE-I.
122600
122700     PERFORM 7100-ENCABEZADO-I      THRU 7100-ENCABEZADO-F
122800     PERFORM 7200-SECCION1-I        THRU 7200-SECCION1-F
122900     IF WS-COMPLETO-OK THEN
123000        PERFORM 7300-SECCION2-I     THRU 7300-SECCION2-F
123100     END-IF
123200     PERFORM 7400-SECCION3-I        THRU 7400-SECCION3-F.
123300
123400 7000-REPORTE-F. EXIT.
123500
123600*---------------------------------------------------------------
123700 7100-ENCABEZADO-I.
123800
123900     MOVE WS-SIS-ANIO TO IMP-ENC-FEC-AA
124000     MOVE WS-SIS-MES  TO IMP-ENC-FEC-MM
124100     MOVE WS-SIS-DIA  TO IMP-ENC-FEC-DD
124200     MOVE WS-USUARIO-CORRIDA TO IMP-ENC-USUARIO
124300     MOVE CT-FIRMA    TO IMP-ENC-FIRMA
124400     MOVE WS-PAR-CLIENTE TO IMP-ENC-CLI
124500     MOVE WS-PAR-ANIO    TO IMP-ENC-ANIO
124600
124700     WRITE REG-AUDIT FROM WS-LINEA-132 AFTER PAGE
124800     WRITE REG-AUDIT FROM IMP-ENCABEZADO AFTER 1
124900     WRITE REG-AUDIT FROM IMP-ENC-CLIENTE AFTER 1
125000     WRITE REG-AUDIT FROM IMP-ENC-FECHAS AFTER 1
125100     WRITE REG-AUDIT FROM WS-LINEA-132 AFTER 1
125200     IF FS-AUDIT IS NOT EQUAL '00' THEN
125300        DISPLAY '* ERROR EN WRITE AUDIT = ' FS-AUDIT
125400        MOVE 9999 TO RETURN-CODE
125500     END-IF.
125600
125700 7100-ENCABEZADO-F. EXIT.
125800
125900*---------------------------------------------------------------
126000*    SECCION 1 DEL INFORME - CONCLUSION DE COMPLETITUD
126100 7200-SECCION1-I.
126200
126300     MOVE SPACES TO IMP-SEC-TEXTO
126400     MOVE 'SECTION 1 - COMPLETENESS CHECK CONCLUSION'
126500             TO IMP-SEC-TEXTO
126600     WRITE REG-AUDIT FROM IMP-TITULO-SECCION AFTER 1
126700
126800     MOVE SPACES TO IMP-CONCL-TEXTO
126900     IF WS-COMPLETO-OK THEN
127000        STRING 'PASSED - MAX DISCREPANCY WITHIN TOLERANCE OF 5'
127100               DELIMITED BY SIZE INTO IMP-CONCL-TEXTO
127200     ELSE
127300        STRING 'FAILED - MAXIMUM DISCREPANCY EXCEEDS TOLERANCE OF 5'
127400               DELIMITED BY SIZE INTO IMP-CONCL-TEXTO
127500     END-IF
127600     WRITE REG-AUDIT FROM IMP-CONCLUSION AFTER 1
127700     WRITE REG-AUDIT FROM WS-LINEA-RAYA AFTER 1
127800     WRITE REG-AUDIT FROM IMP-SUBTIT-S1 AFTER 1
127900
128000     PERFORM 7205-IMPRIME-SI-EN-BALANCE-I
128010        THRU 7205-IMPRIME-SI-EN-BALANCE-F
128020        VARYING WS-IX-CTA FROM 1 BY 1
128100             UNTIL WS-IX-CTA > WS-CTA-CANT
128600
128700     MOVE WS-CANT-DISCREPANTES TO IMP-CANT-DISCREP-N
128800     WRITE REG-AUDIT FROM IMP-CANT-DISCREP AFTER 1.
128900
129000 7200-SECCION1-F. EXIT.

128910*---------------------------------------------------------------
128920*    CUERPO DEL PERFORM - IMPRIME LA CUENTA SI ESTA EN BALANCE
128930 7205-IMPRIME-SI-EN-BALANCE-I.

128940     IF WS-CTA-ESTA-EN-BALANCE (WS-IX-CTA) THEN
128950        PERFORM 7210-IMPRIME-CUENTA-I THRU 7210-IMPRIME-CUENTA-F
128960     END-IF.

128970 7205-IMPRIME-SI-EN-BALANCE-F. EXIT.
129100
129200*---------------------------------------------------------------
129300 7210-IMPRIME-CUENTA-I.
129400
129500     MOVE WS-CTA-NUMERO (WS-IX-CTA)        TO IMP1-CUENTA
129600     MOVE WS-CTA-SALDO-APERT (WS-IX-CTA)   TO IMP1-APERTURA
129700     MOVE WS-CTA-TOT-DEBITOS (WS-IX-CTA)   TO IMP1-DEBITOS
129800     MOVE WS-CTA-TOT-CREDITOS (WS-IX-CTA)  TO IMP1-CREDITOS
129900     COMPUTE IMP1-ESPERADO =
130000             WS-CTA-SALDO-APERT (WS-IX-CTA)
130100           + WS-CTA-TOT-DEBITOS (WS-IX-CTA)
130200           - WS-CTA-TOT-CREDITOS (WS-IX-CTA)
130300     MOVE WS-CTA-SALDO-CIERR (WS-IX-CTA)   TO IMP1-CIERRE
130400     COMPUTE IMP1-DIFERENCIA = IMP1-ESPERADO -
130500             WS-CTA-SALDO-CIERR (WS-IX-CTA)
130600
130700     WRITE REG-AUDIT FROM IMP-DET-S1 AFTER 1
130800     IF FS-AUDIT IS NOT EQUAL '00' THEN
130900        DISPLAY '* ERROR EN WRITE AUDIT = ' FS-AUDIT
131000        MOVE 9999 TO RETURN-CODE
131100     END-IF.
131200
131300 7210-IMPRIME-CUENTA-F. EXIT.
131400
131500*---------------------------------------------------------------
131600*    SECCION 2 DEL INFORME - ASIENTOS MARCADOS POR CATEGORIA,
131700*    RELEE FLAGED (YA QUEDO AGRUPADO POR CATEGORIA AL GRABARSE
131800*    EN ORDEN DE PRUEBA 1 A 8) Y HACE CORTE DE CONTROL POR
131900*    CATEGORIA.
132000 7300-SECCION2-I.
132100
132200     MOVE SPACES TO IMP-SEC-TEXTO
132300     MOVE 'SECTION 2 - FLAGGED ENTRIES BY CATEGORY'
132400             TO IMP-SEC-TEXTO
132500     WRITE REG-AUDIT FROM IMP-TITULO-SECCION AFTER 1
132600
132700     IF WS-CANT-RIESGO-TOTAL EQUAL ZEROS THEN
132800        WRITE REG-AUDIT FROM IMP-SIN-RIESGO AFTER 1
132900        GO TO 7300-SECCION2-F
133000     END-IF
133100
133200     CLOSE FLAGED
133300     OPEN INPUT FLAGED
133400     IF FS-FLAGD IS NOT EQUAL '00' THEN
133500        DISPLAY '* ERROR EN REAPERTURA DE FLAGED = ' FS-FLAGD
133600        MOVE 9999 TO RETURN-CODE
133700        GO TO 7300-SECCION2-F
133800     END-IF
133900
134000     MOVE SPACES TO WS-CATEG-ANTERIOR
134100     MOVE ZEROS  TO WS-CANT-CATEG-IMP
134200     SET WS-NO-FIN-FLAGD TO TRUE
134300     PERFORM 7310-LEER-FLAGED-I THRU 7310-LEER-FLAGED-F
134400
134500     PERFORM 7315-IMPRIME-DETALLE-I THRU 7315-IMPRIME-DETALLE-F
134510             UNTIL WS-FIN-FLAGD
136700
136800     IF WS-CATEG-ANTERIOR NOT EQUAL SPACES THEN
136900        PERFORM 7320-CORTE-CATEGORIA-I THRU 7320-CORTE-CATEGORIA-F
137000     END-IF
137100
137200     MOVE WS-CANT-RIESGO-TOTAL TO IMP-GRAN-TOTAL-N
137300     WRITE REG-AUDIT FROM IMP-GRAN-TOTAL AFTER 1
137400
137500     CLOSE FLAGED
137600     OPEN OUTPUT FLAGED.
137700
137800 7300-SECCION2-F. EXIT.

137810*---------------------------------------------------------------
137820*    CUERPO DEL PERFORM - IMPRIME UN DETALLE Y HACE EL CORTE DE
137830*    CONTROL CUANDO CAMBIA LA CATEGORIA
137840 7315-IMPRIME-DETALLE-I.

137850     IF FLG-CATEGORIA NOT EQUAL WS-CATEG-ANTERIOR THEN
137860        IF WS-CATEG-ANTERIOR NOT EQUAL SPACES THEN
137870           PERFORM 7320-CORTE-CATEGORIA-I
137880              THRU 7320-CORTE-CATEGORIA-F
137890        END-IF
137900        MOVE FLG-CATEGORIA TO WS-CATEG-ANTERIOR
137910        MOVE ZEROS TO WS-CANT-CATEG-IMP
137920        MOVE FLG-CATEGORIA TO IMP-CATEG-NOM
137930        MOVE ZEROS TO IMP-CATEG-CANT
137940        WRITE REG-AUDIT FROM IMP-CATEG-HDR AFTER 1
137950        WRITE REG-AUDIT FROM IMP-SUBTIT-S2 AFTER 1
137960     END-IF
137970     MOVE FLG-TRANS-ID TO IMP2-TRANSID
137980     MOVE FLG-FECHA    TO IMP2-FECHA
137990     MOVE FLG-CUENTA   TO IMP2-CUENTA
138000     MOVE FLG-IMPORTE-DEB TO IMP2-DEBITO
138010     MOVE FLG-IMPORTE-CRE TO IMP2-CREDITO
138020     WRITE REG-AUDIT FROM IMP-DET-S2 AFTER 1
138030     ADD 1 TO WS-CANT-CATEG-IMP
138040     PERFORM 7310-LEER-FLAGED-I THRU 7310-LEER-FLAGED-F.

138050 7315-IMPRIME-DETALLE-F. EXIT.
137900
138000*---------------------------------------------------------------
138100 7310-LEER-FLAGED-I.
138200
138300     READ FLAGED INTO WS-REG-FLAGED
138400         AT END SET WS-FIN-FLAGD TO TRUE.
138500
138600 7310-LEER-FLAGED-F. EXIT.
138700
138800*---------------------------------------------------------------
138900*    IMPRIME LA LEYENDA DE CORTE CON EL TOTAL DE LA CATEGORIA
139000*    QUE TERMINO
139100 7320-CORTE-CATEGORIA-I.
139200
139300     MOVE WS-CANT-CATEG-IMP TO IMP-CATEG-CANT
139400     MOVE WS-CATEG-ANTERIOR TO IMP-CATEG-NOM
139500     WRITE REG-AUDIT FROM WS-LINEA-BLANCO AFTER 1.
139600
139700 7320-CORTE-CATEGORIA-F. EXIT.
139800
139900*---------------------------------------------------------------
140000*    SECCION 3 DEL INFORME - CUENTAS DE POCO USO
140100 7400-SECCION3-I.
140200
140300     MOVE SPACES TO IMP-SEC-TEXTO
140400     MOVE 'SECTION 3 - SELDOMLY USED ACCOUNTS'
140500             TO IMP-SEC-TEXTO
140600     WRITE REG-AUDIT FROM IMP-TITULO-SECCION AFTER 1
140700     WRITE REG-AUDIT FROM IMP-SUBTIT-S3 AFTER 1
140800
140900     PERFORM 7410-IMPRIME-POCOUSO-I THRU 7410-IMPRIME-POCOUSO-F
140910             VARYING WS-IX-CTA FROM 1 BY 1
141000             UNTIL WS-IX-CTA > WS-CTA-CANT
141700
141800     MOVE WS-CANT-POCOUSO TO IMP-TOT-S3-N
141900     WRITE REG-AUDIT FROM IMP-TOT-S3 AFTER 1.
142000
142100 7400-SECCION3-F. EXIT.

142010*---------------------------------------------------------------
142020*    CUERPO DEL PERFORM - IMPRIME LA CUENTA SI ES DE POCO USO
142030 7410-IMPRIME-POCOUSO-I.

142040     IF WS-CTA-ESTA-POCOUSO (WS-IX-CTA) THEN
142050        MOVE WS-CTA-NUMERO (WS-IX-CTA)    TO IMP3-CUENTA
142060        MOVE WS-CTA-CANT-TXN (WS-IX-CTA)  TO IMP3-CANT-TXN
142070        WRITE REG-AUDIT FROM IMP-DET-S3 AFTER 1
142080     END-IF.

142090 7410-IMPRIME-POCOUSO-F. EXIT.
142200
142300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
142400*    SECCION 9999 - CIERRE DE ARCHIVOS Y RESUMEN POR CONSOLA
142500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
142600 9999-FINAL-I.
142700
142800     CLOSE PARM TRIBAL GLTRAN COMPRS MONTB FLAGED AUDIT
142900
143000     DISPLAY ' '
143100     DISPLAY '==============================================='
143200     DISPLAY 'JET - RESUMEN DE CORRIDA'
143300     DISPLAY 'ASIENTOS LEIDOS      : ' WS-GL-LEIDOS
143400     DISPLAY 'ASIENTOS ACEPTADOS   : ' WS-GL-ACEPTADOS
143500     DISPLAY 'ASIENTOS RECHAZADOS  : ' WS-GL-RECHAZADOS
143600     DISPLAY 'CUENTAS DISCREPANTES : ' WS-CANT-DISCREPANTES
143700     DISPLAY 'CUENTAS POCO USO     : ' WS-CANT-POCOUSO
143800     DISPLAY 'ASIENTOS DE RIESGO   : ' WS-CANT-RIESGO-TOTAL.
143900
144000 9999-FINAL-F. EXIT.
