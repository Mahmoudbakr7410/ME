000100******************************************************************
000200*    CP-GLTRAN                                                  *
000300******************************************************************
000400*    LAYOUT  ARCHIVO  DDGLTRA  (VOLCADO DIARIO MAYOR)             *
000500*    LARGO 120 BYTES                                             *
000600*    UN REGISTRO POR LINEA DE ASIENTO CONTABLE                   *
000700******************************************************************
000800*    79100 M.RIVADAVIA  ALTA COPY ORIGINAL JET                   JET0100
000900*    79340 M.RIVADAVIA  AGREGADO FILLER RESERVA FUTURA           JET0112
001000******************************************************************
001100 01  WS-REG-GLTRAN.
001200*        POSICION RELATIVA (01:10) ID UNICO DE LA LINEA
001300     03  GLT-TRANS-ID            PIC X(10)     VALUE SPACES.
001400*        POSICION RELATIVA (11:08) FECHA DE IMPUTACION AAAAMMDD
001500     03  GLT-FECHA               PIC 9(08)     VALUE ZEROS.
001600*        POSICION RELATIVA (19:10) CUENTA CONTABLE IMPUTADA
001700     03  GLT-CUENTA              PIC X(10)     VALUE SPACES.
001800*        POSICION RELATIVA (29:13) IMPORTE DEBITO (0 SI ES CREDITO)
001900     03  GLT-IMPORTE-DEB         PIC 9(11)V99  VALUE ZEROS.
002000*        POSICION RELATIVA (42:13) IMPORTE CREDITO (0 SI ES DEBITO)
002100     03  GLT-IMPORTE-CRE         PIC 9(11)V99  VALUE ZEROS.
002200*        POSICION RELATIVA (55:20) USUARIO QUE CREO EL ASIENTO
002300     03  GLT-CREADO-POR          PIC X(20)     VALUE SPACES.
002400*        POSICION RELATIVA (75:40) DESCRIPCION LIBRE DEL ASIENTO
002500     03  GLT-DESCRIPCION         PIC X(40)     VALUE SPACES.
002600*        POSICION RELATIVA (115:6) RESERVADO PARA CAMPOS DE PASO
002700*        (ID ASIENTO, NRO DOCUMENTO, CENTRO DE COSTO, MONEDA...)
002800*        QUE EL JET NO CALCULA Y NO SE TRADUCEN EN ESTA VERSION.
002900     03  FILLER                  PIC X(06)     VALUE SPACES.
