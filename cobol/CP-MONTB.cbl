000100******************************************************************
000200*    CP-MONTB                                                   *
000300******************************************************************
000400*    LAYOUT  ARCHIVO  DDMONTB  (BALANCE DE SUMAS Y SALDOS MES)   *
000500*    LARGO 58 BYTES - UN REGISTRO POR CUENTA/MES, ORDEN          *
000600*    CUENTA ASCENDENTE Y DENTRO DE CUENTA MES ASCENDENTE         *
000700******************************************************************
000800*    79100 M.RIVADAVIA  ALTA COPY ORIGINAL JET                   JET0100
000900******************************************************************
001000 01  WS-REG-MONTB.
001100     03  MTB-CUENTA              PIC X(10)      VALUE SPACES.
001200*        AAAAMM
001300     03  MTB-ANIO-MES            PIC 9(06)      VALUE ZEROS.
001400     03  MTB-TOT-DEBITOS         PIC S9(11)V99  VALUE ZEROS.
001500     03  MTB-TOT-CREDITOS        PIC S9(11)V99  VALUE ZEROS.
001600     03  MTB-SALDO-NETO          PIC S9(11)V99  VALUE ZEROS.
001700     03  FILLER                  PIC X(03)      VALUE SPACES.
