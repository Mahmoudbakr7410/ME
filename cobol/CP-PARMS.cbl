000100******************************************************************
000200*    CP-PARMS                                                   *
000300******************************************************************
000400*    LAYOUT  ARCHIVO  DDPARMS  (PARAMETROS DE CORRIDA DEL JET)   *
000500*    LARGO 80 BYTES - LINEAS DE TIPO VARIABLE SEGUN PRM-TIPO     *
000600*    TIPO 'H '  LINEA DE ENCABEZADO / UMBRALES / INTERRUPTORES   *
000700*    TIPO 'D '  LINEA DE FERIADO (FECHA A EXCLUIR)               *
000800*    TIPO 'U '  LINEA DE USUARIO AUTORIZADO                     *
000900*    TIPO 'K '  LINEA DE PALABRA CLAVE SOSPECHOSA                *
001000******************************************************************
001100*    79100 M.RIVADAVIA  ALTA COPY ORIGINAL JET                   JET0100
001200******************************************************************
001300 01  WS-REG-PARM.
001400     03  PRM-TIPO                PIC X(02)      VALUE SPACES.
001450     03  PRM-RESTO                PIC X(74)      VALUE SPACES.
001480     03  FILLER                  PIC X(04)      VALUE SPACES.
001600*
001700*        LINEA 'H ' - ENCABEZADO DE CORRIDA Y UMBRALES
001800 01  WS-REG-PARM-HDR REDEFINES WS-REG-PARM.
001900     03  PRM-H-TIPO              PIC X(02).
002000     03  PRM-H-CLIENTE           PIC X(30).
002100     03  PRM-H-ANIO-AUDIT        PIC 9(04).
002200     03  PRM-H-UMB-REDONDEO      PIC 9(07)V99.
002300     03  PRM-H-UMB-AUTORIZ       PIC 9(09)V99.
002400     03  PRM-H-UMB-POCOUSO       PIC 9(03).
002500     03  PRM-H-FECHA-CIERRE      PIC 9(08).
002600*            INTERRUPTORES DE LAS 8 PRUEBAS DE ALTO RIESGO
002700*            'Y' HABILITADA / 'N' DESHABILITADA, EN ORDEN:
002800*            1-FERIADOS 2-REDONDEO 3-NOAUTORIZ 4-POSTCIERRE
002900*            5-UMBRALAUT 6-PATRON99999 7-PALABRACLV 8-POCOUSO
003000     03  PRM-H-SWITCHES.
003100         05  PRM-H-SW            PIC X(01) OCCURS 8.
003200     03  FILLER                  PIC X(05)      VALUE SPACES.
003300*
003400*        LINEA 'D ' - FECHA DE FERIADO PUBLICO
003500 01  WS-REG-PARM-FER REDEFINES WS-REG-PARM.
003600     03  PRM-D-TIPO              PIC X(02).
003700     03  PRM-D-FECHA             PIC 9(08).
003800     03  FILLER                  PIC X(70)      VALUE SPACES.
003900*
004000*        LINEA 'U ' - USUARIO AUTORIZADO A CREAR ASIENTOS
004100 01  WS-REG-PARM-USR REDEFINES WS-REG-PARM.
004200     03  PRM-U-TIPO              PIC X(02).
004300     03  PRM-U-USERID            PIC X(20).
004400     03  FILLER                  PIC X(58)      VALUE SPACES.
004500*
004600*        LINEA 'K ' - PALABRA CLAVE SOSPECHOSA EN DESCRIPCION
004700 01  WS-REG-PARM-KEY REDEFINES WS-REG-PARM.
004800     03  PRM-K-TIPO              PIC X(02).
004900     03  PRM-K-PALABRA           PIC X(20).
005000     03  FILLER                  PIC X(58)      VALUE SPACES.
