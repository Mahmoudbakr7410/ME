000100******************************************************************
000200*    CP-FLAGED                                                  *
000300******************************************************************
000400*    LAYOUT  ARCHIVO  DDFLAGD  (ASIENTOS DE ALTO RIESGO)         *
000500*    LARGO 86 BYTES - AGRUPADO POR CATEGORIA DE PRUEBA           *
000600******************************************************************
000700*    79100 M.RIVADAVIA  ALTA COPY ORIGINAL JET                   JET0100
000800******************************************************************
000900 01  WS-REG-FLAGED.
001000*        NOMBRE DE LA PRUEBA QUE MARCO EL ASIENTO
001100     03  FLG-CATEGORIA           PIC X(30)      VALUE SPACES.
001200     03  FLG-TRANS-ID            PIC X(10)      VALUE SPACES.
001300     03  FLG-FECHA               PIC 9(08)      VALUE ZEROS.
001400     03  FLG-CUENTA              PIC X(10)      VALUE SPACES.
001500     03  FLG-IMPORTE-DEB         PIC S9(11)V99  VALUE ZEROS.
001600     03  FLG-IMPORTE-CRE         PIC S9(11)V99  VALUE ZEROS.
001700     03  FILLER                  PIC X(02)      VALUE SPACES.
