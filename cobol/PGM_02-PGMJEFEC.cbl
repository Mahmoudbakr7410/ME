000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMJEFEC.
000300 AUTHOR. M RIVADAVIA.
000400 INSTALLATION. MAHAM PROFESSIONAL SERVICES - AUDITORIA.
000500 DATE-WRITTEN. 03/11/1986.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DE AUDITORIA.
000800******************************************************************
000900*    RUTINA DE VALIDACION DE FECHA PARA EL JET (AAAAMMDD)        *
001000*    ====================================================       *
001100*    RECIBE UNA FECHA DE 8 DIGITOS POR LINKAGE Y DEVUELVE EN     *
001200*    RETURN-CODE SI LA FECHA ES PLAUSIBLE:                       *
001300*       RETURN-CODE = 00  FECHA VALIDA                           *
001400*       RETURN-CODE = 05  FECHA NO PLAUSIBLE (MES/DIA/ANIO)      *
001500*    VALIDA RANGO DE MES, RANGO DE DIA SEGUN EL MES Y AÑO        *
001600*    BISIESTO PARA FEBRERO. NO ACCEDE A ARCHIVOS.                *
001700******************************************************************
001800*    HISTORIAL DE CAMBIOS                                        *
001900*    ----------------------------------------------------------- *
002000*    FECHA      AUTOR        PEDIDO     DESCRIPCION               *
002100*    ----------------------------------------------------------- *
002200*    03/11/1986 MRIVADAVIA   JET-0001   ALTA RUTINA ORIGINAL      *
002300*    14/06/1989 MRIVADAVIA   JET-0033   AGREGA CHEQUEO BISIESTO   *
002400*    21/01/1991 HGOMEZ       JET-0058   AGREGA LIMITE ANIO 1900   *
002500*    09/09/1993 HGOMEZ       JET-0071   CORRIGE MES 08 EN EVALUATE*
002600*    17/03/1995 CDELUCA      JET-0090   COMENTARIOS Y RE-TEST     *
002700*    05/12/1996 CDELUCA      JET-0104   AGREGA LIMITE ANIO 2100   *
002800*    11/08/1998 RPEREZ       JET-0119   REVISION PRE-Y2K          *
002900*    23/01/1999 RPEREZ       JET-0122   CHEQUEO Y2K - SIN CAMBIOS *
003000*                                       DE LOGICA, SOLO PRUEBAS   *
003100*    30/06/1999 RPEREZ       JET-0125   CONFIRMADO OK PARA AÑO2000*
003200*    14/02/2001 SLOPEZ       JET-0140   ESTANDARIZA MENSAJES      *
003300*    19/07/2004 SLOPEZ       JET-0162   AJUSTE RUTINA BISIESTO    *
003400*    02/05/2008 JTORRES      JET-0201   REVISION PARA JET NUEVO   *
003500*    26/10/2011 JTORRES      JET-0233   SIN CAMBIOS - RE-FIRMA    *
003600*    08/03/2015 ABENITEZ     JET-0260   ANIO MAXIMO 2100 -> SIGUE *
003700*    13/09/2019 ABENITEZ     JET-0288   COMENTARIOS FINALES       *
003800******************************************************************
003900
004000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004700 DATA DIVISION.
004800 FILE SECTION.
004900
005000 WORKING-STORAGE SECTION.
005100*=======================*
005200 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005300
005400*----------- AREA DE TRABAJO DE LA FECHA RECIBIDA ---------------
005500 01  WS-FECHA-AREA.
005600     03  WS-FEC-ANIO             PIC 9(04)     VALUE ZEROS.
005650*            DESGLOSE SIGLO/ANIO QUE QUEDO DE LA REVISION Y2K,
005660*            SE USA SOLO PARA EL TRACE DE DISPLAY EN 1000-INICIO
005670         03  WS-FEC-SIGLO-ANIO REDEFINES WS-FEC-ANIO.
005680             05  WS-FEC-SIGLO        PIC 99.
005690             05  WS-FEC-ANIO-2D      PIC 99.
005700     03  WS-FEC-MES              PIC 9(02)     VALUE ZEROS.
005800     03  WS-FEC-DIA              PIC 9(02)     VALUE ZEROS.
005850     03  FILLER                  PIC X(04)     VALUE SPACES.
005900
006000*----------- VISTA NUMERICA UNICA DE LA FECHA, PARA EL DISPLAY ---
006100 01  WS-FECHA-NUMERICA REDEFINES WS-FECHA-AREA PIC 9(08).
006300
006400 77  WS-ANIO-BISIESTO            PIC X(01)     VALUE 'N'.
006500     88  ANIO-ES-BISIESTO                      VALUE 'S'.
006600     88  ANIO-NO-BISIESTO                      VALUE 'N'.
006700
006800 77  WS-RESTO-4                  PIC 9(02) COMP VALUE ZEROS.
006900 77  WS-RESTO-100                PIC 9(02) COMP VALUE ZEROS.
007000 77  WS-RESTO-400                PIC 9(03) COMP VALUE ZEROS.
007100
007200 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
007300
007400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007500 LINKAGE SECTION.
007600*================*
007700 01  LK-COMUNICACION.
007800     03  LK-FECHA-AAAAMMDD       PIC 9(08).
007820     03  FILLER                  PIC X(04).
007850*            VISTA DESGLOSADA DEL PARAMETRO RECIBIDO
007860 01  LK-FECHA-DESGLOSE REDEFINES LK-COMUNICACION.
007870     03  LK-FEC-ANIO             PIC 9(04).
007880     03  LK-FEC-MES              PIC 9(02).
007890     03  LK-FEC-DIA              PIC 9(02).
007895     03  FILLER                  PIC X(04).
007900
008000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008100 PROCEDURE DIVISION USING LK-COMUNICACION.
008200
008300 MAIN-PROGRAM-I.
008400
008500     MOVE ZEROS TO RETURN-CODE
008600     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F
008700     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F.
008800
008900 MAIN-PROGRAM-F. GOBACK.
009000
009100*---- CUERPO INICIO DESCOMPONE LA FECHA RECIBIDA -----------------
009200 1000-INICIO-I.
009300
009400     MOVE LK-FEC-ANIO        TO WS-FEC-ANIO
009410     MOVE LK-FEC-MES         TO WS-FEC-MES
009420     MOVE LK-FEC-DIA         TO WS-FEC-DIA
009430     SET ANIO-NO-BISIESTO    TO TRUE
009440     DISPLAY '* PGMJEFEC VALIDANDO FECHA = ' WS-FECHA-NUMERICA
009450            ' SIGLO=' WS-FEC-SIGLO ' ANIO2D=' WS-FEC-ANIO-2D.
009600
009700 1000-INICIO-F. EXIT.
009800
009900*---- CUERPO PRINCIPAL VALIDA MES / DIA / BISIESTO --------------
010000 2000-PROCESO-I.
010100
010200     IF WS-FEC-ANIO < 1900 OR WS-FEC-ANIO > 2100 THEN
010300        MOVE 05 TO RETURN-CODE
010400     END-IF
010500
010600     IF WS-FEC-MES < 1 OR WS-FEC-MES > 12 THEN
010700        MOVE 05 TO RETURN-CODE
010800     ELSE
010900        PERFORM 2100-VERIF-BISIESTO-I THRU 2100-VERIF-BISIESTO-F
011000        PERFORM 2200-VERIF-DIA-I      THRU 2200-VERIF-DIA-F
011100     END-IF.
011200
011300 2000-PROCESO-F. EXIT.
011400
011500*---- DETERMINA SI EL ANIO RECIBIDO ES BISIESTO ------------------
011600 2100-VERIF-BISIESTO-I.
011700
011800     DIVIDE WS-FEC-ANIO BY 4   GIVING WS-RESTO-4
011900             REMAINDER WS-RESTO-4
012000     DIVIDE WS-FEC-ANIO BY 100 GIVING WS-RESTO-100
012100             REMAINDER WS-RESTO-100
012200     DIVIDE WS-FEC-ANIO BY 400 GIVING WS-RESTO-400
012300             REMAINDER WS-RESTO-400
012400
012500     IF WS-RESTO-4 = 0 AND (WS-RESTO-100 NOT = 0
012600                         OR  WS-RESTO-400 = 0) THEN
012700        SET ANIO-ES-BISIESTO TO TRUE
012800     ELSE
012900        SET ANIO-NO-BISIESTO TO TRUE
013000     END-IF.
013100
013200 2100-VERIF-BISIESTO-F. EXIT.
013300
013400*---- VALIDA EL DIA SEGUN EL MES Y EL BISIESTO -------------------
013500 2200-VERIF-DIA-I.
013600
013700     IF WS-FEC-DIA < 1 THEN
013800        MOVE 05 TO RETURN-CODE
013900     ELSE
014000        EVALUATE WS-FEC-MES
014100           WHEN 01 WHEN 03 WHEN 05 WHEN 07
014200           WHEN 08 WHEN 10 WHEN 12
014300              IF WS-FEC-DIA > 31 THEN
014400                 MOVE 05 TO RETURN-CODE
014500              END-IF
014600           WHEN 04 WHEN 06 WHEN 09 WHEN 11
014700              IF WS-FEC-DIA > 30 THEN
014800                 MOVE 05 TO RETURN-CODE
014900              END-IF
015000           WHEN 02
015100              IF ANIO-ES-BISIESTO THEN
015200                 IF WS-FEC-DIA > 29 THEN
015300                    MOVE 05 TO RETURN-CODE
015400                 END-IF
015500              ELSE
015600                 IF WS-FEC-DIA > 28 THEN
015700                    MOVE 05 TO RETURN-CODE
015800                 END-IF
015900              END-IF
016000        END-EVALUATE
016100     END-IF.
016200
016300 2200-VERIF-DIA-F. EXIT.
